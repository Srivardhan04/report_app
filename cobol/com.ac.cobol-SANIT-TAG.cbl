000100*================================================================
000200*PROGRAM      : SANIT-TAG
000300*INSTALLATION : COLLEGE OF APPLIED SCIENCE - REGISTRAR'S DATA
000400*               PROCESSING GROUP
000500*DATE-WRITTEN : 05-MAR-1988
000600*DATE-COMPILED: 09-AUG-2026
000700*SECURITY     : UNCLASSIFIED - INTERNAL BATCH USE ONLY
000800*----------------------------------------------------------------
000900*DESCRIPTION
001000*CALLED SUBPROGRAM.  SCRUBS THE RUN-CONTROL TAG STUPRPT STAMPS
001100*ON THE REPORT BANNER AND THE AUDIT TRAILER (BUILT FROM THE
001200*DEPARTMENT/BRANCH NAME AND THE RUN DATE).  ANY CHARACTER THAT
001300*IS NOT A LETTER, DIGIT, UNDERSCORE, DASH, OR PERIOD BECOMES
001400*AN UNDERSCORE, SO THE TAG IS SAFE TO CARRY INTO A JOB-LOG
001500*LINE OR A DOWNSTREAM FILE-NAMING CONVENTION WITHOUT UPSETTING
001600*THE SCHEDULER.
001700*----------------------------------------------------------------
001800*CHANGE LOG
001900*05-MAR-1988  DS   ORIGINAL VERSION, LIFTED FROM THE JOB-LOG
002000*                  FILENAME SCRUBBER IN THE BATCH-SCHEDULER TOOLKIT
002100*09-MAR-1998  DS   Y2K READINESS REVIEW - NO DATE FIELDS IN
002200*                  THIS PROGRAM, NO CHANGES REQUIRED
002300*09-AUG-2026  RDX  TKT#4471 NEW SUBPROGRAM FOR THE REPORT
002400*                  BANNER RUN-TAG (PREVIOUSLY UNSANITIZED)
002500*================================================================
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. SANIT-TAG.
002800 AUTHOR. DING SUN.
002900 INSTALLATION. COLLEGE OF APPLIED SCIENCE.
003000 DATE-WRITTEN. 05-MAR-1988.
003100 DATE-COMPILED. 09-AUG-2026.
003200 SECURITY. UNCLASSIFIED.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS ALLOWED-TAG-CH IS "A" THRU "Z", "a" THRU "z",
003800                              "0" THRU "9", "_", "-", ".".
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  I                        COMP PIC 9(02) VALUE 0.
004300 01  I-DISPLAY REDEFINES I PIC X(02).
004400 01  TAG-WORK                 PIC X(40).
004500 01  TAG-WORK-VIEW REDEFINES TAG-WORK.
004600     05  TAG-HALF-1           PIC X(20).
004700     05  TAG-HALF-2           PIC X(20).
004800
004900 01  REPLACE-COUNT            COMP PIC 9(02) VALUE 0.
005000 01  REPLACE-COUNT-X REDEFINES REPLACE-COUNT
005100                             PIC X(02).
005200
005300 LINKAGE SECTION.
005400 01  TAG-IN                   PIC X(40).
005500 01  TAG-OUT                  PIC X(40).
005600
005700 PROCEDURE DIVISION USING TAG-IN TAG-OUT.
005800
005900 100-SANIT-TAG-MAIN.
006000     MOVE TAG-IN TO TAG-WORK.
006100     MOVE ZERO TO REPLACE-COUNT.
006200     PERFORM 200-SCRUB-ONE-CHARACTER
006300             VARYING I FROM 1 BY 1
006400             UNTIL I > 40.
006500     MOVE TAG-WORK TO TAG-OUT.
006600     GOBACK.
006700
006800 200-SCRUB-ONE-CHARACTER.
006900     IF TAG-WORK(I:1) IS NOT ALLOWED-TAG-CH
007000         MOVE "_" TO TAG-WORK(I:1)
007100         ADD 1 TO REPLACE-COUNT
007200     END-IF.
007300
007400 END PROGRAM SANIT-TAG.
