000100*================================================================
000200*PROGRAM      : STUDENT-PERF-RPT
000300*INSTALLATION : COLLEGE OF APPLIED SCIENCE - REGISTRAR'S DATA
000400*               PROCESSING GROUP
000500*DATE-WRITTEN : 03-DEC-1987
000600*DATE-COMPILED: 09-AUG-2026
000700*SECURITY     : UNCLASSIFIED - INTERNAL BATCH USE ONLY
000800*----------------------------------------------------------------
000900*DESCRIPTION
001000*STEP 2 OF THE STUDENT ACADEMIC PERFORMANCE BATCH.  READS THE
001100*UNIFIED PROFILE-WORK-FILE BUILT BY PROFBLD, ONE STUDENT AT A
001200*TIME, SCORES ATTENDANCE (RED/YELLOW/GREEN BANDING, OVERALL
001300*PERCENT), SCORES RESULTS (BACKLOG DETECTION, CGPA VIA
001400*CALC-CGPA), DECIDES WHETHER THE STUDENT NEEDS COUNSELING, AND
001500*WRITES ONE REPORT SECTION PER STUDENT TO STUDENT-REPORT.  A
001600*FIVE-COUNT POPULATION SUMMARY IS ACCUMULATED OVER THE WHOLE
001700*RUN AND DISPLAYED TO THE CONSOLE AT END-OF-FILE.
001800*----------------------------------------------------------------
001900*CHANGE LOG
002000*03-DEC-1987  WY   ORIGINAL VERSION - "CAL-AVERAGE", READ A
002100*                  STUDENT FILE AND A PROGRAM-CODE TABLE FILE
002200*                  AND PRINTED ONE AVERAGE-AND-TUITION LINE
002300*17-DEC-1987  WY   RENAMED STUDENT-PERF-RPT, DROPPED THE
002400*                  TUITION/PROGRAM-CODE LOOKUP, REWORKED AROUND
002500*                  THE MERGED STUDENT-PROFILE WORK FILE
002600*22-JAN-1988  ZY   ADDED THE ATTENDANCE TABLE AND RED/YELLOW/
002700*                  GREEN BANDING REQUESTED BY THE COUNSELING
002800*                  OFFICE
002900*05-MAR-1988  DS   ADDED BACKLOG DETECTION, THE CGPA LINE, AND
003000*                  THE COUNSELOR BLOCK WITH ORDERED CONCERN
003100*                  REASONS
003200*09-MAR-1998  DS   Y2K READINESS REVIEW - RUN-TAG DATE UNCHANGED
003300*                  FROM ACCEPT FROM DATE, NO WINDOWING NEEDED
003400*                  HERE SINCE THE YEAR IS NEVER PRINTED 2-DIGIT
003500*14-JUN-2004  RT   REQ#1187 - CGPA LINE NOW SHOWS THE SOURCE
003600*                  SUPPRESSED IF "NONE" SO A ZERO-CREDIT
003700*                  STUDENT DOESN'T SHOW A MISLEADING 0.00
003800*09-AUG-2026  RDX  TKT#4471 ADDED THE SANITIZED RUN-TAG BANNER
003900*                  AND THE FIVE-COUNT POPULATION SUMMARY
004000*09-AUG-2026  RDX  TKT#4488 LOW-ATTENDANCE FLAG AND THE SUMMARY
004100*                  BANDS NOW DRIVEN OFF THE PER-SUBJECT RED/
004200*                  YELLOW SWITCHES, NOT THE BLENDED OVERALL PCT -
004300*                  A SINGLE RED SUBJECT WAS GETTING MASKED BY A
004400*                  STRONG ONE WHEN THE COUNTS WERE POOLED
004500*09-AUG-2026  RDX  TKT#4488 RED-SUBJECT NOTICE LIST NOW CARRIES
004600*                  EACH SUBJECT'S PERCENTAGE; ADDED THE "NO
004700*                  BACKLOGS" CLEARANCE LINE WHEN BACKLOG-COUNT IS
004800*                  ZERO; COUNSELOR BLOCK NOW SKIPPED WHEN BOTH
004900*                  COUNSELOR FIELDS ARE BLANK AND SHOWS "N/A" FOR
005000*                  EITHER FIELD BLANK ALONE
005100*09-AUG-2026  RDX  TKT#4471 REQ FROM THE COUNSELING OFFICE - ADDED
005200*                  A PROPER BANNER (UNIVERSITY, DEPARTMENT, TITLE,
005300*                  SPELLED-OUT RUN DATE) AND AN HOD SIGN-OFF ON THE
005400*                  SECTION FOOTER.  SUPERSEDES THE 09-MAR-1998 Y2K
005500*                  NOTE ABOVE - THE ACCEPT FROM DATE YEAR IS NOW
005600*                  WINDOWED SO IT CAN PRINT IN FULL
005700*09-AUG-2026  RDX  TKT#4471 COUNSELOR-BLOCK CONCERN TEXT REPLACED
005800*                  BY THE FOOTER'S ORDERED CONCERN-REASON PARAGRAPH
005900*                  (RED SUBJECTS, THEN YELLOW SUBJECTS, THEN
006000*                  BACKLOGS BY NAME AND COUNT) PER THE COUNSELING
006100*                  OFFICE'S REPORT FORMAT REQUEST; SECTION/YEAR/
006200*                  SEM AND BRANCH LINES NOW SUPPRESSED WHEN BLANK
006300*================================================================
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID. STUDENT-PERF-RPT.
006600 AUTHOR. WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI, DING SUN,
006700         JINGSHAN GUAN.
006800 INSTALLATION. COLLEGE OF APPLIED SCIENCE.
006900 DATE-WRITTEN. 03-DEC-1987.
007000 DATE-COMPILED. 09-AUG-2026.
007100 SECURITY. UNCLASSIFIED.
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON STATUS IS TRACE-ON-WS
007800            OFF STATUS IS TRACE-OFF-WS.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT PROFILE-FILE-IN ASSIGN TO PROFILE-WORK
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS PROFILE-STATUS-WS.
008500
008600     SELECT STUDENT-REPORT ASSIGN TO STUDENT-REPORT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS REPORT-STATUS-WS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  PROFILE-FILE-IN.
009300     COPY STUPROF.
009400
009500 FD  STUDENT-REPORT.
009600 01  STUDENT-REPORT-LINE         PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900*STANDALONE SCALARS - 77-LEVEL PER SHOP STANDARD, DECLARED HERE
010000*AHEAD OF THE 01-LEVEL GROUPS BELOW
010100 77  PROFILE-EOF-SW-WS           PIC X(01) VALUE "N".
010200     88  AT-EOF                     VALUE "Y".
010300 77  BL-SUB-WS                   COMP PIC 9(02) VALUE 0.
010400 77  RED-LIST-PTR-WS             COMP PIC 9(03) VALUE 1.
010500 77  BACKLOG-LIST-PTR-WS         COMP PIC 9(03) VALUE 1.
010600 77  REASON-RED-LIST-PTR-WS      COMP PIC 9(03) VALUE 1.
010700 77  YELLOW-LIST-PTR-WS          COMP PIC 9(03) VALUE 1.
010800 77  FOOTER-PARA-PTR-WS          COMP PIC 9(03) VALUE 1.
010900 77  MONTH-SUB-WS                COMP PIC 9(02) VALUE 0.
011000 77  SUB-WS                      COMP PIC 9(02) VALUE 0.
011100 77  I-WS                        COMP PIC 9(03) VALUE 0.
011200 01  PROFILE-STATUS-WS           PIC X(02) VALUE SPACES.
011300     88  PROFILE-EOF                VALUE "10".
011400 01  REPORT-STATUS-WS            PIC X(02) VALUE SPACES.
011500
011600*132-COLUMN PRINT-LINE VIEWS - SEE RPTLINE.CPY
011700 COPY RPTLINE.
011800
011900*BACKLOG GRADE TABLE - GRADES THAT COUNT AS A BACKLOG SUBJECT
012000 01  BACKLOG-GRADES-WS.
012100     05  BL-ENTRY-WS OCCURS 6 TIMES INDEXED BY BL-IDX-WS.
012200         10  BL-GRADE-WS         PIC X(04).
012300 01  BACKLOG-GRADES-ALPHA-WS REDEFINES BACKLOG-GRADES-WS
012400                             PIC X(24).
012500 01  BL-LOAD-VALUES-WS.
012600     05  FILLER PIC X(04) VALUE "F   ".
012700     05  FILLER PIC X(04) VALUE "FA  ".
012800     05  FILLER PIC X(04) VALUE "AB  ".
012900     05  FILLER PIC X(04) VALUE "FAIL".
013000     05  FILLER PIC X(04) VALUE "I   ".
013100     05  FILLER PIC X(04) VALUE "W   ".
013200 01  BL-LOAD-TABLE-WS REDEFINES BL-LOAD-VALUES-WS.
013300     05  BL-LOAD-ENTRY-WS OCCURS 6 TIMES.
013400         10  BL-LOAD-GRADE-WS    PIC X(04).
013500 01  GRADE-IS-BACKLOG-SW-WS      PIC X(01) VALUE "N".
013600     88  GRADE-IS-BACKLOG           VALUE "Y".
013700
013800*WORK TABLE PASSED TO CALC-CGPA
013900 01  CALC-GRADE-TABLE-WS.
014000     05  CALC-ENTRY-WS OCCURS 10 TIMES.
014100         10  CALC-GRADE-WS       PIC X(04).
014200         10  CALC-CREDITS-WS     PIC 9(02)V9.
014300 01  CGPA-OUT-WS                 PIC 9V99 VALUE 0.
014400 01  CGPA-SOURCE-OUT-WS          PIC X(08) VALUE SPACES.
014500
014600*ATTENDANCE ANALYTICS WORK FIELDS
014700 01  TOTAL-HELD-WS               COMP PIC 9(05) VALUE 0.
014800 01  TOTAL-ATTENDED-WS           COMP PIC 9(05) VALUE 0.
014900 01  TOTALS-DISPLAY-WS REDEFINES TOTAL-HELD-WS PIC X(05).
015000*SET WHILE SCANNING THE CURRENT STUDENT'S SUBJECT STATUSES -
015100*DRIVE HAS-LOW-ATTENDANCE AND THE SUMMARY BANDS OFF THESE,
015200*NEVER OFF THE BLENDED OVERALL PERCENTAGE
015300 01  ANY-RED-SW-WS               PIC X(01) VALUE "N".
015400     88  ANY-RED                    VALUE "Y".
015500 01  ANY-YELLOW-SW-WS            PIC X(01) VALUE "N".
015600     88  ANY-YELLOW                 VALUE "Y".
015700
015800*CONCERN-REASON / SUBJECT-LIST BUILDERS
015900 01  RED-LIST-WS                 PIC X(120) VALUE SPACES.
016000*EDITED VIEW OF SP-ATT-PCT FOR THE "NAME (PCT%)" NOTICE ENTRY
016100 01  RED-PCT-EDIT-WS             PIC ZZ9.99.
016200 01  RED-NOTICE-OUT-WS           PIC X(120) VALUE SPACES.
016300 01  BACKLOG-LIST-WS             PIC X(120) VALUE SPACES.
016400 01  BACKLOG-NOTICE-OUT-WS       PIC X(120) VALUE SPACES.
016500*PLAIN (NO-PCT) SUBJECT-NAME LISTS FOR THE FOOTER CONCERN
016600*PARAGRAPH - REASON-RED-LIST-WS/YELLOW-LIST-PTR-WS/
016700*REASON-RED-LIST-PTR-WS ARE 77-LEVEL, TOP OF W-S
016800 01  REASON-RED-LIST-WS          PIC X(120) VALUE SPACES.
016900 01  YELLOW-LIST-WS              PIC X(120) VALUE SPACES.
017000 01  BACKLOG-COUNT-EDIT-WS       PIC Z9.
017100*FOOTER PARAGRAPH - SATISFACTORY-STANDING TEXT OR THE ORDERED
017200*CONCERN REASONS, BUILT TO FIT ONE PRINT LINE BY 359-BUILD-
017300*FOOTER-PARAGRAPH'S POINTER-OVERFLOW GUARDS
017400 01  FOOTER-PARA-TEXT-WS         PIC X(120) VALUE SPACES.
017500*HEAD-OF-DEPARTMENT SIGN-OFF - ONE HOD FOR THE WHOLE COLLEGE;
017600*THE DEPARTMENT LINE UNDER THE SIGNATURE IS THE STUDENT'S OWN
017700*BRANCH (SP-BRANCH), NOT THIS CONSTANT
017800 01  HOD-NAME-WS                 PIC X(30)
017900         VALUE "DR. MARGARET COLE".
018000 01  NEEDS-COUNSELING-SW-WS      PIC X(01) VALUE "N".
018100     88  NEEDS-COUNSELING           VALUE "Y".
018200
018300*RUN-TAG (SANITIZED FOR THE REPORT BANNER)
018400 01  RUN-TAG-IN-WS                PIC X(40) VALUE SPACES.
018500 01  RUN-TAG-OUT-WS               PIC X(40) VALUE SPACES.
018600 01  CURRENT-DATE-WS.
018700     05  CURRENT-DATE-YY-WS      PIC 9(02).
018800     05  CURRENT-DATE-MM-WS      PIC 9(02).
018900     05  CURRENT-DATE-DD-WS      PIC 9(02).
019000 01  CURRENT-DATE-X-WS REDEFINES CURRENT-DATE-WS PIC X(06).
019100
019200*SUBSCRIPTS AND MISCELLANEOUS COUNTERS - SUB-WS/I-WS ARE
019300*77-LEVEL, TOP OF W-S
019400
019500*BATCH POPULATION SUMMARY - SEE SUMREC.CPY
019600 COPY SUMREC.
019700
019800*REPORT HEADER - UNIVERSITY NAME, ISSUING DEPARTMENT, REPORT
019900*TITLE AND RUN DATE, EACH ON ITS OWN LINE PER THE COUNSELING
020000*OFFICE'S REPORT FORMAT REQUEST
020100 01  BANNER-UNIV-LINE-WS         PIC X(40)
020200         VALUE "COMMONWEALTH STATE UNIVERSITY".
020300 01  BANNER-DEPT-LINE-WS         PIC X(60)
020400         VALUE "COLLEGE OF APPLIED SCIENCE - REGISTRAR'S OFFICE".
020500 01  BANNER-TITLE-LINE-WS        PIC X(40)
020600         VALUE "STUDENT ACADEMIC PERFORMANCE REPORT".
020700
020800*RUN DATE SPELLED OUT (MONTH DD, YYYY) - THE YY FROM ACCEPT
020900*FROM DATE IS WINDOWED BELOW SINCE THE YEAR IS NOW PRINTED IN
021000*FULL, NOT JUST CRUSHED INTO THE AUDIT RUN-TAG
021100 01  RUN-DATE-LINE-WS.
021200     05  FILLER              PIC X(10) VALUE "RUN DATE: ".
021300     05  RD-MONTH-WS         PIC X(09).
021400     05  FILLER              PIC X(01) VALUE SPACE.
021500     05  RD-DAY-WS           PIC Z9.
021600     05  FILLER              PIC X(02) VALUE ", ".
021700     05  RD-YEAR-WS          PIC 9(04).
021800
021900 01  MONTH-NAME-VALUES-WS.
022000     05  FILLER PIC X(09) VALUE "JANUARY  ".
022100     05  FILLER PIC X(09) VALUE "FEBRUARY ".
022200     05  FILLER PIC X(09) VALUE "MARCH    ".
022300     05  FILLER PIC X(09) VALUE "APRIL    ".
022400     05  FILLER PIC X(09) VALUE "MAY      ".
022500     05  FILLER PIC X(09) VALUE "JUNE     ".
022600     05  FILLER PIC X(09) VALUE "JULY     ".
022700     05  FILLER PIC X(09) VALUE "AUGUST   ".
022800     05  FILLER PIC X(09) VALUE "SEPTEMBER".
022900     05  FILLER PIC X(09) VALUE "OCTOBER  ".
023000     05  FILLER PIC X(09) VALUE "NOVEMBER ".
023100     05  FILLER PIC X(09) VALUE "DECEMBER ".
023200 01  MONTH-NAME-TABLE-WS REDEFINES MONTH-NAME-VALUES-WS.
023300     05  MONTH-NAME-ENTRY-WS OCCURS 12 TIMES PIC X(09).
023400
023500*RUN-TAG LINE RETAINED FOR THE JOB-LOG AUDIT TRAIL (TKT#4471)
023600 01  TITLE-LINE-WS.
023700     05  FILLER PIC X(19) VALUE "AUDIT RUN-TAG: ".
023800     05  TITLE-TAG-WS            PIC X(40).
023900     05  FILLER PIC X(73) VALUE SPACES.
024000
024100 01  DASH-LINE-WS                PIC X(132) VALUE ALL "-".
024200
024300 01  SUMMARY-LABEL-1-WS PIC X(35)
024400         VALUE "PROFBATCH-S01 TOTAL STUDENTS.....".
024500 01  SUMMARY-LABEL-2-WS PIC X(35)
024600         VALUE "PROFBATCH-S02 LOW ATTENDANCE......".
024700 01  SUMMARY-LABEL-3-WS PIC X(35)
024800         VALUE "PROFBATCH-S03 WARNING ATTENDANCE..".
024900 01  SUMMARY-LABEL-4-WS PIC X(35)
025000         VALUE "PROFBATCH-S04 GOOD ATTENDANCE.....".
025100 01  SUMMARY-LABEL-5-WS PIC X(35)
025200         VALUE "PROFBATCH-S05 BACKLOG STUDENTS....".
025300 01  SUMMARY-VALUE-DISP-WS       PIC ZZZ9.
025400
025500 PROCEDURE DIVISION.
025600 000-STUDENT-PERF-RPT-MAIN.
025700     PERFORM 100-INITIALIZE.
025800     PERFORM 300-PROCESS-ONE-STUDENT THRU 300-EXIT
025900             UNTIL AT-EOF.
026000     PERFORM 800-DISPLAY-SUMMARY.
026100     PERFORM 900-CLOSE-FILES.
026200     STOP RUN.
026300
026400 100-INITIALIZE.
026500     ACCEPT CURRENT-DATE-X-WS FROM DATE.
026600     MOVE ZERO TO SM-TOTAL-STUDENTS SM-LOW-ATT-COUNT
026700                  SM-WARN-ATT-COUNT SM-GOOD-ATT-COUNT
026800                  SM-BACKLOG-STUDENTS.
026900     PERFORM 110-LOAD-BACKLOG-TABLE.
027000     OPEN INPUT PROFILE-FILE-IN.
027100     OPEN OUTPUT STUDENT-REPORT.
027200     PERFORM 200-READ-PROFILE-RECORD.
027300     PERFORM 120-BUILD-RUN-TAG.
027400     PERFORM 121-BUILD-RUN-DATE-DISPLAY.
027500     PERFORM 140-WRITE-REPORT-BANNER.
027600
027700 110-LOAD-BACKLOG-TABLE.
027800     PERFORM 111-LOAD-ONE-BACKLOG-ROW
027900             VARYING BL-SUB-WS FROM 1 BY 1
028000             UNTIL BL-SUB-WS > 6.
028100
028200 111-LOAD-ONE-BACKLOG-ROW.
028300     MOVE BL-LOAD-GRADE-WS(BL-SUB-WS) TO BL-GRADE-WS(BL-SUB-WS).
028400
028500*RUN TAG IS THE FIRST STUDENT'S BRANCH PLUS TODAY'S DATE,
028600*SCRUBBED BY SANIT-TAG SO IT IS SAFE FOR THE JOB LOG
028700 120-BUILD-RUN-TAG.
028800     MOVE SPACES TO RUN-TAG-IN-WS.
028900     IF AT-EOF
029000         STRING "NODATA-" DELIMITED BY SIZE
029100                 CURRENT-DATE-X-WS DELIMITED BY SIZE
029200                 INTO RUN-TAG-IN-WS
029300     ELSE
029400         STRING SP-BRANCH DELIMITED BY "  "
029500                 "-" DELIMITED BY SIZE
029600                 CURRENT-DATE-X-WS DELIMITED BY SIZE
029700                 INTO RUN-TAG-IN-WS
029800     END-IF.
029900     CALL "SANIT-TAG" USING RUN-TAG-IN-WS RUN-TAG-OUT-WS.
030000
030100*WINDOWS THE 2-DIGIT ACCEPT-FROM-DATE YEAR SO THE RUN-DATE LINE
030200*CAN PRINT A FULL 4-DIGIT YEAR - TKT#4471.  NOTE THIS SUPERSEDES
030300*THE Y2K READINESS REVIEW BELOW: THAT REVIEW SIGNED OFF ON THE
030400*2-DIGIT YEAR BECAUSE IT WAS NEVER PRINTED, WHICH IS NO LONGER
030500*TRUE NOW THAT THE BANNER SPELLS THE RUN DATE OUT IN FULL.
030600 121-BUILD-RUN-DATE-DISPLAY.
030700     IF CURRENT-DATE-YY-WS < 50
030800         COMPUTE RD-YEAR-WS = 2000 + CURRENT-DATE-YY-WS
030900     ELSE
031000         COMPUTE RD-YEAR-WS = 1900 + CURRENT-DATE-YY-WS
031100     END-IF.
031200     MOVE CURRENT-DATE-MM-WS TO MONTH-SUB-WS.
031300     MOVE MONTH-NAME-ENTRY-WS(MONTH-SUB-WS) TO RD-MONTH-WS.
031400     MOVE CURRENT-DATE-DD-WS TO RD-DAY-WS.
031500
031600 140-WRITE-REPORT-BANNER.
031700     MOVE BANNER-UNIV-LINE-WS TO RPT-TITLE-TEXT.
031800     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
031900             AFTER ADVANCING TOP-OF-FORM.
032000     MOVE BANNER-DEPT-LINE-WS TO RPT-TITLE-TEXT.
032100     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
032200             AFTER ADVANCING 1 LINE.
032300     MOVE BANNER-TITLE-LINE-WS TO RPT-TITLE-TEXT.
032400     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
032500             AFTER ADVANCING 1 LINE.
032600     MOVE RUN-DATE-LINE-WS TO RPT-TITLE-TEXT.
032700     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
032800             AFTER ADVANCING 1 LINE.
032900     MOVE RUN-TAG-OUT-WS TO TITLE-TAG-WS.
033000     MOVE TITLE-LINE-WS TO RPT-TITLE-TEXT.
033100     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
033200             AFTER ADVANCING 1 LINE.
033300     MOVE DASH-LINE-WS TO RPT-TITLE-TEXT.
033400     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
033500             AFTER ADVANCING 1 LINE.
033600
033700 200-READ-PROFILE-RECORD.
033800     READ PROFILE-FILE-IN
033900         AT END SET AT-EOF TO TRUE
034000     END-READ.
034100
034200*----------------------------------------------------------
034300*ONE STUDENT - ANALYTICS, THEN THE REPORT SECTION, THEN THE
034400*SUMMARY ACCUMULATION, THEN ADVANCE
034500*----------------------------------------------------------
034600 300-PROCESS-ONE-STUDENT.
034700     PERFORM 310-COMPUTE-ATTENDANCE-PCTS.
034800     PERFORM 320-COMPUTE-OVERALL-ATTENDANCE.
034900     PERFORM 330-CHECK-BACKLOG.
035000     PERFORM 340-CALL-CALC-CGPA.
035100     PERFORM 350-DETERMINE-COUNSELING.
035200     PERFORM 400-WRITE-STUDENT-SECTION THRU 400-EXIT.
035300     PERFORM 700-ACCUMULATE-SUMMARY.
035400     PERFORM 200-READ-PROFILE-RECORD.
035500 300-EXIT.
035600     EXIT.
035700
035800*PER-SUBJECT ATTENDANCE PERCENT, ROUNDED, AND ITS RED/
035900*YELLOW/GREEN BAND
036000 310-COMPUTE-ATTENDANCE-PCTS.
036100     IF SP-ATTEND-COUNT = 0
036200         GO TO 310-EXIT
036300     END-IF.
036400     PERFORM 311-COMPUTE-ONE-ATTEND-PCT
036500             VARYING SP-ATT-IDX FROM 1 BY 1
036600             UNTIL SP-ATT-IDX > SP-ATTEND-COUNT.
036700 310-EXIT.
036800     EXIT.
036900
037000 311-COMPUTE-ONE-ATTEND-PCT.
037100     IF SP-ATT-HELD(SP-ATT-IDX) > 0
037200         COMPUTE SP-ATT-PCT(SP-ATT-IDX) ROUNDED =
037300             SP-ATT-ATTENDED(SP-ATT-IDX) /
037400             SP-ATT-HELD(SP-ATT-IDX) * 100
037500     ELSE
037600         MOVE 0 TO SP-ATT-PCT(SP-ATT-IDX)
037700     END-IF.
037800     IF SP-ATT-PCT(SP-ATT-IDX) < 75.00
037900         MOVE "RED   " TO SP-ATT-STATUS(SP-ATT-IDX)
038000     ELSE
038100         IF SP-ATT-PCT(SP-ATT-IDX) < 80.00
038200             MOVE "YELLOW" TO SP-ATT-STATUS(SP-ATT-IDX)
038300         ELSE
038400             MOVE "GREEN " TO SP-ATT-STATUS(SP-ATT-IDX)
038500         END-IF
038600     END-IF.
038700
038800*OVERALL ATTENDANCE IS THE TOTAL ATTENDED OVER TOTAL HELD
038900*ACROSS ALL SUBJECTS, NOT AN AVERAGE OF THE PER-SUBJECT
039000*PERCENTAGES
039100 320-COMPUTE-OVERALL-ATTENDANCE.
039200     MOVE 0 TO TOTAL-HELD-WS TOTAL-ATTENDED-WS.
039300     MOVE "N" TO ANY-RED-SW-WS.
039400     MOVE "N" TO ANY-YELLOW-SW-WS.
039500     IF SP-ATTEND-COUNT > 0
039600         PERFORM 321-ADD-ONE-ATTEND-ROW
039700                 VARYING SP-ATT-IDX FROM 1 BY 1
039800                 UNTIL SP-ATT-IDX > SP-ATTEND-COUNT
039900     END-IF.
040000     IF TOTAL-HELD-WS > 0
040100         COMPUTE SP-OVERALL-PCT ROUNDED =
040200             TOTAL-ATTENDED-WS / TOTAL-HELD-WS * 100
040300     ELSE
040400         MOVE 0 TO SP-OVERALL-PCT
040500     END-IF.
040600*HAS-LOW-ATTENDANCE IS "ANY SUBJECT RED", NOT A CHECK ON THE
040700*BLENDED OVERALL PERCENTAGE - A RED SUBJECT CAN BE MASKED BY A
040800*STRONG SUBJECT WHEN THE HELD/ATTENDED COUNTS ARE POOLED
040900     IF ANY-RED
041000         MOVE "Y" TO SP-LOW-ATTEND-FL
041100     ELSE
041200         MOVE "N" TO SP-LOW-ATTEND-FL
041300     END-IF.
041400
041500 321-ADD-ONE-ATTEND-ROW.
041600     ADD SP-ATT-HELD(SP-ATT-IDX) TO TOTAL-HELD-WS.
041700     ADD SP-ATT-ATTENDED(SP-ATT-IDX) TO TOTAL-ATTENDED-WS.
041800     IF SP-ATT-STATUS(SP-ATT-IDX) = "RED   "
041900         SET ANY-RED TO TRUE
042000     END-IF.
042100     IF SP-ATT-STATUS(SP-ATT-IDX) = "YELLOW"
042200         SET ANY-YELLOW TO TRUE
042300     END-IF.
042400
042500*ANY RESULT ENTRY WHOSE GRADE APPEARS ON THE BACKLOG TABLE
042600*IS FLAGGED AND COUNTED
042700 330-CHECK-BACKLOG.
042800     MOVE 0 TO SP-BACKLOG-COUNT.
042900     IF SP-RESULT-COUNT = 0
043000         GO TO 330-EXIT
043100     END-IF.
043200     PERFORM 331-CHECK-ONE-RESULT-GRADE
043300             VARYING SP-RES-IDX FROM 1 BY 1
043400             UNTIL SP-RES-IDX > SP-RESULT-COUNT.
043500 330-EXIT.
043600     EXIT.
043700
043800 331-CHECK-ONE-RESULT-GRADE.
043900     PERFORM 332-FIND-BACKLOG-GRADE.
044000     IF GRADE-IS-BACKLOG
044100         MOVE "Y" TO SP-RES-BACKLOG-FL(SP-RES-IDX)
044200         ADD 1 TO SP-BACKLOG-COUNT
044300     ELSE
044400         MOVE "N" TO SP-RES-BACKLOG-FL(SP-RES-IDX)
044500     END-IF.
044600
044700 332-FIND-BACKLOG-GRADE.
044800     MOVE "N" TO GRADE-IS-BACKLOG-SW-WS.
044900     PERFORM 333-CHECK-ONE-BACKLOG-ROW
045000             VARYING BL-IDX-WS FROM 1 BY 1
045100             UNTIL BL-IDX-WS > 6.
045200
045300 333-CHECK-ONE-BACKLOG-ROW.
045400     IF SP-RES-GRADE(SP-RES-IDX) = BL-GRADE-WS(BL-IDX-WS)
045500         SET GRADE-IS-BACKLOG TO TRUE
045600     END-IF.
045700
045800*A REGISTRAR-SUPPLIED CGPA WINS; OTHERWISE CALC-CGPA WEIGHS
045900*EVERY RECOGNIZED GRADE BY ITS CREDITS
046000 340-CALL-CALC-CGPA.
046100     MOVE ZERO TO CALC-GRADE-TABLE-WS.
046200     IF SP-RESULT-COUNT > 0
046300         PERFORM 341-LOAD-CALC-TABLE-ROW
046400                 VARYING SUB-WS FROM 1 BY 1
046500                 UNTIL SUB-WS > SP-RESULT-COUNT
046600     END-IF.
046700     CALL "CALC-CGPA" USING SP-RESULT-COUNT CALC-GRADE-TABLE-WS
046800                             SP-CGPA CGPA-OUT-WS
046900                             CGPA-SOURCE-OUT-WS.
047000
047100 341-LOAD-CALC-TABLE-ROW.
047200     MOVE SP-RES-GRADE(SUB-WS) TO CALC-GRADE-WS(SUB-WS).
047300     MOVE SP-RES-CREDITS(SUB-WS) TO CALC-CREDITS-WS(SUB-WS).
047400
047500*COUNSELING NEEDED WHEN A STUDENT IS BEHIND ON ATTENDANCE OR
047600*CARRYING A BACKLOG.  ATTENDANCE CONCERNS ARE LISTED BEFORE
047700*ACADEMIC CONCERNS, MATCHING THE ORDER THE TABLES PRINT IN
047800 350-DETERMINE-COUNSELING.
047900     MOVE "N" TO NEEDS-COUNSELING-SW-WS.
048000     MOVE SPACES TO FOOTER-PARA-TEXT-WS.
048100     PERFORM 351-BUILD-RED-SUBJECT-LIST.
048200     PERFORM 353-BUILD-BACKLOG-SUBJECT-LIST.
048300     PERFORM 355-BUILD-REASON-RED-LIST.
048400     PERFORM 357-BUILD-YELLOW-SUBJECT-LIST.
048500     IF SP-LOW-ATTEND-FL = "Y"
048600         SET NEEDS-COUNSELING TO TRUE
048700     END-IF.
048800     IF SP-BACKLOG-COUNT > 0
048900         SET NEEDS-COUNSELING TO TRUE
049000     END-IF.
049100     PERFORM 359-BUILD-FOOTER-PARAGRAPH THRU 359-EXIT.
049200
049300 351-BUILD-RED-SUBJECT-LIST.
049400     MOVE SPACES TO RED-LIST-WS.
049500     MOVE 1 TO RED-LIST-PTR-WS.
049600     IF SP-ATTEND-COUNT > 0
049700         PERFORM 352-APPEND-ONE-RED-SUBJECT
049800                 VARYING SP-ATT-IDX FROM 1 BY 1
049900                 UNTIL SP-ATT-IDX > SP-ATTEND-COUNT
050000     END-IF.
050100
050200 352-APPEND-ONE-RED-SUBJECT.
050300     IF SP-ATT-STATUS(SP-ATT-IDX) NOT = "RED   "
050400         GO TO 352-EXIT
050500     END-IF.
050600     IF RED-LIST-PTR-WS > 90
050700         GO TO 352-EXIT
050800     END-IF.
050900     MOVE SP-ATT-PCT(SP-ATT-IDX) TO RED-PCT-EDIT-WS.
051000     STRING SP-ATT-NAME(SP-ATT-IDX) DELIMITED BY "  "
051100             " (" DELIMITED BY SIZE
051200             RED-PCT-EDIT-WS DELIMITED BY SIZE
051300             "%), " DELIMITED BY SIZE
051400             INTO RED-LIST-WS
051500             WITH POINTER RED-LIST-PTR-WS.
051600 352-EXIT.
051700     EXIT.
051800
051900 353-BUILD-BACKLOG-SUBJECT-LIST.
052000     MOVE SPACES TO BACKLOG-LIST-WS.
052100     MOVE 1 TO BACKLOG-LIST-PTR-WS.
052200     IF SP-RESULT-COUNT > 0
052300         PERFORM 354-APPEND-ONE-BACKLOG-SUBJECT
052400                 VARYING SP-RES-IDX FROM 1 BY 1
052500                 UNTIL SP-RES-IDX > SP-RESULT-COUNT
052600     END-IF.
052700
052800 354-APPEND-ONE-BACKLOG-SUBJECT.
052900     IF SP-RES-BACKLOG-FL(SP-RES-IDX) NOT = "Y"
053000         GO TO 354-EXIT
053100     END-IF.
053200     IF BACKLOG-LIST-PTR-WS > 90
053300         GO TO 354-EXIT
053400     END-IF.
053500     STRING SP-RES-NAME(SP-RES-IDX) DELIMITED BY "  "
053600             ", " DELIMITED BY SIZE
053700             INTO BACKLOG-LIST-WS
053800             WITH POINTER BACKLOG-LIST-PTR-WS.
053900 354-EXIT.
054000     EXIT.
054100*PLAIN (NO-PERCENTAGE) SUBJECT-NAME LISTS FOR THE FOOTER'S
054200*ORDERED CONCERN-REASON PARAGRAPH - SEPARATE FROM RED-LIST-WS,
054300*WHICH CARRIES THE "(PCT%)" ANNOTATION USED BY THE ATTENDANCE
054400*TABLE'S LOW-ATTENDANCE NOTICE
054500 355-BUILD-REASON-RED-LIST.
054600     MOVE SPACES TO REASON-RED-LIST-WS.
054700     MOVE 1 TO REASON-RED-LIST-PTR-WS.
054800     IF SP-ATTEND-COUNT > 0
054900         PERFORM 356-APPEND-ONE-REASON-RED
055000                 VARYING SP-ATT-IDX FROM 1 BY 1
055100                 UNTIL SP-ATT-IDX > SP-ATTEND-COUNT
055200     END-IF.
055300
055400 356-APPEND-ONE-REASON-RED.
055500     IF SP-ATT-STATUS(SP-ATT-IDX) NOT = "RED   "
055600         GO TO 356-EXIT
055700     END-IF.
055800     IF REASON-RED-LIST-PTR-WS > 90
055900         GO TO 356-EXIT
056000     END-IF.
056100     STRING SP-ATT-NAME(SP-ATT-IDX) DELIMITED BY "  "
056200             ", " DELIMITED BY SIZE
056300             INTO REASON-RED-LIST-WS
056400             WITH POINTER REASON-RED-LIST-PTR-WS.
056500 356-EXIT.
056600     EXIT.
056700
056800 357-BUILD-YELLOW-SUBJECT-LIST.
056900     MOVE SPACES TO YELLOW-LIST-WS.
057000     MOVE 1 TO YELLOW-LIST-PTR-WS.
057100     IF SP-ATTEND-COUNT > 0
057200         PERFORM 358-APPEND-ONE-YELLOW-SUBJECT
057300                 VARYING SP-ATT-IDX FROM 1 BY 1
057400                 UNTIL SP-ATT-IDX > SP-ATTEND-COUNT
057500     END-IF.
057600
057700 358-APPEND-ONE-YELLOW-SUBJECT.
057800     IF SP-ATT-STATUS(SP-ATT-IDX) NOT = "YELLOW"
057900         GO TO 358-EXIT
058000     END-IF.
058100     IF YELLOW-LIST-PTR-WS > 90
058200         GO TO 358-EXIT
058300     END-IF.
058400     STRING SP-ATT-NAME(SP-ATT-IDX) DELIMITED BY "  "
058500             ", " DELIMITED BY SIZE
058600             INTO YELLOW-LIST-WS
058700             WITH POINTER YELLOW-LIST-PTR-WS.
058800 358-EXIT.
058900     EXIT.
059000
059100*THE FOOTER'S CLOSING PARAGRAPH.  A SATISFACTORY-STANDING
059200*STUDENT GETS ONE SENTENCE; A STUDENT NEEDING COUNSELING GETS
059300*THE CONCERN REASONS IN THE SAME ORDER THE TABLES ABOVE PRINT
059400*THEM - RED ATTENDANCE, THEN YELLOW ATTENDANCE, THEN BACKLOGS
059500 359-BUILD-FOOTER-PARAGRAPH.
059600     IF NOT NEEDS-COUNSELING
059700         STRING "THE STUDENT IS IN SATISFACTORY STANDING THIS "
059800                 "SEMESTER, WITH NO ATTENDANCE OR ACADEMIC "
059900                 "CONCERNS ON RECORD." DELIMITED BY SIZE
060000                 INTO FOOTER-PARA-TEXT-WS
060100         GO TO 359-EXIT
060200     END-IF.
060300     MOVE 1 TO FOOTER-PARA-PTR-WS.
060400     IF ANY-RED AND FOOTER-PARA-PTR-WS < 90
060500         STRING "ATTENDANCE BELOW 75% IN: " DELIMITED BY SIZE
060600                 REASON-RED-LIST-WS DELIMITED BY "  "
060700                 ".  " DELIMITED BY SIZE
060800                 INTO FOOTER-PARA-TEXT-WS
060900                 WITH POINTER FOOTER-PARA-PTR-WS
061000     END-IF.
061100     IF ANY-YELLOW AND FOOTER-PARA-PTR-WS < 90
061200         STRING "ATTENDANCE BETWEEN 75%-80% IN: " DELIMITED BY SIZE
061300                 YELLOW-LIST-WS DELIMITED BY "  "
061400                 ".  " DELIMITED BY SIZE
061500                 INTO FOOTER-PARA-TEXT-WS
061600                 WITH POINTER FOOTER-PARA-PTR-WS
061700     END-IF.
061800     IF SP-BACKLOG-COUNT > 0 AND FOOTER-PARA-PTR-WS < 90
061900         MOVE SP-BACKLOG-COUNT TO BACKLOG-COUNT-EDIT-WS
062000         STRING "HAS " DELIMITED BY SIZE
062100                 BACKLOG-COUNT-EDIT-WS DELIMITED BY SIZE
062200                 " BACKLOG(S): " DELIMITED BY SIZE
062300                 BACKLOG-LIST-WS DELIMITED BY "  "
062400                 ".  " DELIMITED BY SIZE
062500                 INTO FOOTER-PARA-TEXT-WS
062600                 WITH POINTER FOOTER-PARA-PTR-WS
062700     END-IF.
062800 359-EXIT.
062900     EXIT.
063000
063100*----------------------------------------------------------
063200*WRITE THE REPORT SECTION FOR THE CURRENT STUDENT
063300*----------------------------------------------------------
063400 400-WRITE-STUDENT-SECTION.
063500     PERFORM 410-WRITE-STUDENT-HEADER.
063600     PERFORM 420-WRITE-ATTENDANCE-TABLE THRU 420-EXIT.
063700     PERFORM 430-WRITE-RESULTS-TABLE THRU 430-EXIT.
063800     IF SP-COUNSELOR-NAME NOT = SPACES
063900        OR SP-COUNSELOR-ID NOT = SPACES
064000         PERFORM 440-WRITE-COUNSELOR-BLOCK
064100     END-IF.
064200     PERFORM 450-WRITE-SECTION-FOOTER.
064300 400-EXIT.
064400     EXIT.
064500
064600*THE 132-BYTE LINE AREA IS SHARED BY EVERY VIEW IN RPTLINE.CPY,
064700*SO EACH NEW LINE IS BLANKED FIRST OR THE PREVIOUS VIEW'S
064800*BYTES SHOW THROUGH ANY SEPARATOR/FILLER THIS VIEW DOES NOT
064900*ITSELF SET
065000 410-WRITE-STUDENT-HEADER.
065100     MOVE SPACES TO RPT-LINE-AREA.
065200     MOVE "STUDENT ID:         " TO RPT-LABEL.
065300     MOVE SP-STUDENT-ID TO RPT-LABEL-VALUE.
065400     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
065500             AFTER ADVANCING 2 LINES.
065600     MOVE SPACES TO RPT-LINE-AREA.
065700     MOVE "STUDENT NAME:       " TO RPT-LABEL.
065800     MOVE SP-STUDENT-NAME TO RPT-LABEL-VALUE.
065900     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
066000             AFTER ADVANCING 1 LINE.
066100*SECTION/YEAR/SEM AND BRANCH ARE INCOMING-FEED FIELDS - SOME
066200*DEPARTMENTS NEVER FILL THEM, SO EACH LINE PRINTS ONLY WHEN
066300*SOMETHING IS THERE TO SHOW
066400     IF SP-SECTION NOT = SPACES OR SP-YEAR NOT = SPACES
066500        OR SP-SEMESTER NOT = SPACES
066600         MOVE SPACES TO RPT-LINE-AREA
066700         MOVE "SECTION/YEAR/SEM:   " TO RPT-LABEL
066800         STRING SP-SECTION DELIMITED BY SIZE
066900             "/" DELIMITED BY SIZE
067000             SP-YEAR DELIMITED BY SIZE
067100             "/" DELIMITED BY SIZE
067200             SP-SEMESTER DELIMITED BY SIZE
067300             INTO RPT-LABEL-VALUE
067400         WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
067500             AFTER ADVANCING 1 LINE
067600     END-IF.
067700     IF SP-BRANCH NOT = SPACES
067800         MOVE SPACES TO RPT-LINE-AREA
067900         MOVE "BRANCH:             " TO RPT-LABEL
068000         MOVE SP-BRANCH TO RPT-LABEL-VALUE
068100         WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
068200             AFTER ADVANCING 1 LINE
068300     END-IF.
068400     MOVE SPACES TO RPT-LINE-AREA.
068500     MOVE "EMAIL:              " TO RPT-LABEL.
068600     MOVE SP-EMAIL TO RPT-LABEL-VALUE.
068700     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
068800             AFTER ADVANCING 1 LINE.
068900
069000 420-WRITE-ATTENDANCE-TABLE.
069100     IF SP-ATTEND-COUNT = 0
069200         GO TO 420-EXIT
069300     END-IF.
069400     MOVE SPACES TO RPT-LINE-AREA.
069500     MOVE "CODE" TO RPT-AH-CODE.
069600     MOVE "SUBJECT NAME" TO RPT-AH-NAME.
069700     MOVE "HELD " TO RPT-AH-HELD.
069800     MOVE "ATTND" TO RPT-AH-ATTEND.
069900     MOVE "PCT    " TO RPT-AH-PCT.
070000     MOVE "STATUS" TO RPT-AH-STATUS.
070100     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
070200             AFTER ADVANCING 1 LINE.
070300     PERFORM 421-WRITE-ONE-ATTEND-ROW
070400             VARYING SP-ATT-IDX FROM 1 BY 1
070500             UNTIL SP-ATT-IDX > SP-ATTEND-COUNT.
070600     PERFORM 422-WRITE-OVERALL-LINE.
070700     IF SP-LOW-ATTEND-FL = "Y"
070800         PERFORM 423-WRITE-LOW-ATTEND-NOTICE
070900     END-IF.
071000 420-EXIT.
071100     EXIT.
071200
071300 421-WRITE-ONE-ATTEND-ROW.
071400     MOVE SPACES TO RPT-LINE-AREA.
071500     MOVE SP-ATT-CODE(SP-ATT-IDX) TO RPT-AD-CODE.
071600     MOVE SP-ATT-NAME(SP-ATT-IDX) TO RPT-AD-NAME.
071700     MOVE SP-ATT-HELD(SP-ATT-IDX) TO RPT-AD-HELD.
071800     MOVE SP-ATT-ATTENDED(SP-ATT-IDX) TO RPT-AD-ATTEND.
071900     MOVE SP-ATT-PCT(SP-ATT-IDX) TO RPT-AD-PCT.
072000     MOVE SP-ATT-STATUS(SP-ATT-IDX) TO RPT-AD-STATUS.
072100     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
072200             AFTER ADVANCING 1 LINE.
072300
072400 422-WRITE-OVERALL-LINE.
072500     MOVE SPACES TO RPT-LINE-AREA.
072600     MOVE "OVERALL ATTENDANCE %:  " TO RPT-OV-LABEL.
072700     MOVE SP-OVERALL-PCT TO RPT-OV-PCT.
072800     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
072900             AFTER ADVANCING 1 LINE.
073000
073100 423-WRITE-LOW-ATTEND-NOTICE.
073200     MOVE SPACES TO RPT-LINE-AREA.
073300     CALL "TRUNC-TEXT" USING RED-LIST-WS 90 RED-NOTICE-OUT-WS.
073400     STRING "** LOW ATTENDANCE - CONCERN SUBJECTS: "
073500             DELIMITED BY SIZE
073600             RED-NOTICE-OUT-WS DELIMITED BY "  "
073700             " **" DELIMITED BY SIZE
073800             INTO RPT-NOTICE-TEXT.
073900     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
074000             AFTER ADVANCING 1 LINE.
074100
074200 430-WRITE-RESULTS-TABLE.
074300     IF SP-RESULT-COUNT = 0
074400         GO TO 430-EXIT
074500     END-IF.
074600     MOVE SPACES TO RPT-LINE-AREA.
074700     MOVE "CODE" TO RPT-RH-CODE.
074800     MOVE "SUBJECT NAME" TO RPT-RH-NAME.
074900     MOVE "GRD " TO RPT-RH-GRADE.
075000     MOVE "CR  " TO RPT-RH-CREDITS.
075100     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
075200             AFTER ADVANCING 2 LINES.
075300     PERFORM 431-WRITE-ONE-RESULT-ROW
075400             VARYING SP-RES-IDX FROM 1 BY 1
075500             UNTIL SP-RES-IDX > SP-RESULT-COUNT.
075600     IF CGPA-SOURCE-OUT-WS NOT = "NONE    "
075700         PERFORM 432-WRITE-CGPA-LINE
075800     END-IF.
075900     IF SP-BACKLOG-COUNT > 0
076000         PERFORM 433-WRITE-BACKLOG-NOTICE
076100     ELSE
076200         PERFORM 434-WRITE-NO-BACKLOG-NOTICE
076300     END-IF.
076400 430-EXIT.
076500     EXIT.
076600
076700 431-WRITE-ONE-RESULT-ROW.
076800     MOVE SPACES TO RPT-LINE-AREA.
076900     MOVE SP-RES-CODE(SP-RES-IDX) TO RPT-RD-CODE.
077000     MOVE SP-RES-NAME(SP-RES-IDX) TO RPT-RD-NAME.
077100     MOVE SP-RES-GRADE(SP-RES-IDX) TO RPT-RD-GRADE.
077200     MOVE SP-RES-CREDITS(SP-RES-IDX) TO RPT-RD-CREDITS.
077300     IF SP-RES-BACKLOG-FL(SP-RES-IDX) = "Y"
077400         MOVE "*" TO RPT-RD-BACKLOG-MK
077500     ELSE
077600         MOVE SPACE TO RPT-RD-BACKLOG-MK
077700     END-IF.
077800     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
077900             AFTER ADVANCING 1 LINE.
078000
078100 432-WRITE-CGPA-LINE.
078200     MOVE SPACES TO RPT-LINE-AREA.
078300     MOVE "CUMULATIVE GPA (CGPA):  " TO RPT-CG-LABEL.
078400     MOVE CGPA-OUT-WS TO RPT-CG-VALUE.
078500     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
078600             AFTER ADVANCING 1 LINE.
078700
078800 433-WRITE-BACKLOG-NOTICE.
078900     MOVE SPACES TO RPT-LINE-AREA.
079000     CALL "TRUNC-TEXT" USING BACKLOG-LIST-WS 90
079100             BACKLOG-NOTICE-OUT-WS.
079200     STRING "** ACADEMIC BACKLOG - SUBJECTS: "
079300             DELIMITED BY SIZE
079400             BACKLOG-NOTICE-OUT-WS DELIMITED BY "  "
079500             " **" DELIMITED BY SIZE
079600             INTO RPT-NOTICE-TEXT.
079700     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
079800             AFTER ADVANCING 1 LINE.
079900
080000*NO BACKLOG SUBJECTS FOR THIS STUDENT - PRINT THE CLEARANCE
080100*NOTICE IN PLACE OF THE BACKLOG LIST, NOT SILENCE
080200 434-WRITE-NO-BACKLOG-NOTICE.
080300     MOVE SPACES TO RPT-LINE-AREA.
080400     MOVE "NO BACKLOGS - ALL SUBJECTS CLEARED" TO RPT-NOTICE-TEXT.
080500     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
080600             AFTER ADVANCING 1 LINE.
080700
080800 440-WRITE-COUNSELOR-BLOCK.
080900     MOVE SPACES TO RPT-LINE-AREA.
081000     MOVE "COUNSELOR:          " TO RPT-LABEL.
081100     IF SP-COUNSELOR-NAME = SPACES
081200         MOVE "N/A" TO RPT-LABEL-VALUE
081300     ELSE
081400         MOVE SP-COUNSELOR-NAME TO RPT-LABEL-VALUE
081500     END-IF.
081600     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
081700             AFTER ADVANCING 2 LINES.
081800     MOVE "COUNSELOR ID:       " TO RPT-LABEL.
081900     IF SP-COUNSELOR-ID = SPACES
082000         MOVE "N/A" TO RPT-LABEL-VALUE
082100     ELSE
082200         MOVE SP-COUNSELOR-ID TO RPT-LABEL-VALUE
082300     END-IF.
082400     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
082500             AFTER ADVANCING 1 LINE.
082600
082700*THE CLOSING PARAGRAPH (SATISFACTORY-STANDING OR CONCERN REASONS)
082800*WAS BUILT BY 359-BUILD-FOOTER-PARAGRAPH BACK IN 350-DETERMINE-
082900*COUNSELING, BEFORE THE TABLES WERE WRITTEN, SO BACKLOG-LIST-WS
083000*AND REASON-RED-LIST-WS ARE STILL THE CURRENT STUDENT'S
083100 450-WRITE-SECTION-FOOTER.
083200     MOVE SPACES TO RPT-FOOTER-TEXT.
083300     MOVE FOOTER-PARA-TEXT-WS TO RPT-FOOTER-TEXT.
083400     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
083500             AFTER ADVANCING 2 LINES.
083600     PERFORM 451-WRITE-HOD-SIGNOFF.
083700     MOVE DASH-LINE-WS TO RPT-FOOTER-TEXT.
083800     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
083900             AFTER ADVANCING 2 LINES.
084000
084100*HOD SIGN-OFF - ONE HOD SIGNS FOR THE WHOLE COLLEGE; THE
084200*DEPARTMENT LINE UNDER THE SIGNATURE IS THE STUDENT'S OWN
084300*BRANCH, NOT THE ISSUING DEPARTMENT IN THE REPORT BANNER
084400 451-WRITE-HOD-SIGNOFF.
084500     MOVE SPACES TO RPT-FOOTER-TEXT.
084600     MOVE "SINCERELY," TO RPT-FOOTER-TEXT.
084700     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
084800             AFTER ADVANCING 1 LINE.
084900     MOVE SPACES TO RPT-FOOTER-TEXT.
085000     MOVE "HEAD OF THE DEPARTMENT" TO RPT-FOOTER-TEXT.
085100     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
085200             AFTER ADVANCING 1 LINE.
085300     MOVE SPACES TO RPT-FOOTER-TEXT.
085400     MOVE HOD-NAME-WS TO RPT-FOOTER-TEXT.
085500     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
085600             AFTER ADVANCING 1 LINE.
085700     MOVE SPACES TO RPT-FOOTER-TEXT.
085800     MOVE SP-BRANCH TO RPT-FOOTER-TEXT.
085900     WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA
086000             AFTER ADVANCING 1 LINE.
086100
086200*----------------------------------------------------------
086300*POPULATION SUMMARY - BANDED THE SAME WAY THE PER-SUBJECT
086400*ATTENDANCE IS BANDED, BUT ON THE STUDENT'S OVERALL PERCENT
086500*----------------------------------------------------------
086600 700-ACCUMULATE-SUMMARY.
086700     ADD 1 TO SM-TOTAL-STUDENTS.
086800     IF SP-ATTEND-COUNT = 0
086900         GO TO 700-EXIT
087000     END-IF.
087100*BANDS ARE DRIVEN OFF THE PER-SUBJECT RED/YELLOW SWITCHES SET IN
087200*320-COMPUTE-OVERALL-ATTENDANCE, NOT OFF SP-OVERALL-PCT - A
087300*STUDENT COUNTS LOW IF ANY SUBJECT IS RED REGARDLESS OF THE
087400*BLENDED PERCENTAGE
087500     IF ANY-RED
087600         ADD 1 TO SM-LOW-ATT-COUNT
087700     ELSE
087800         IF ANY-YELLOW
087900             ADD 1 TO SM-WARN-ATT-COUNT
088000         ELSE
088100             ADD 1 TO SM-GOOD-ATT-COUNT
088200         END-IF
088300     END-IF.
088400     IF SP-BACKLOG-COUNT > 0
088500         ADD 1 TO SM-BACKLOG-STUDENTS
088600     END-IF.
088700 700-EXIT.
088800     EXIT.
088900
089000 800-DISPLAY-SUMMARY.
089100     MOVE SM-TOTAL-STUDENTS TO SUMMARY-VALUE-DISP-WS.
089200     DISPLAY SUMMARY-LABEL-1-WS SUMMARY-VALUE-DISP-WS.
089300     MOVE SM-LOW-ATT-COUNT TO SUMMARY-VALUE-DISP-WS.
089400     DISPLAY SUMMARY-LABEL-2-WS SUMMARY-VALUE-DISP-WS.
089500     MOVE SM-WARN-ATT-COUNT TO SUMMARY-VALUE-DISP-WS.
089600     DISPLAY SUMMARY-LABEL-3-WS SUMMARY-VALUE-DISP-WS.
089700     MOVE SM-GOOD-ATT-COUNT TO SUMMARY-VALUE-DISP-WS.
089800     DISPLAY SUMMARY-LABEL-4-WS SUMMARY-VALUE-DISP-WS.
089900     MOVE SM-BACKLOG-STUDENTS TO SUMMARY-VALUE-DISP-WS.
090000     DISPLAY SUMMARY-LABEL-5-WS SUMMARY-VALUE-DISP-WS.
090100
090200 900-CLOSE-FILES.
090300     CLOSE PROFILE-FILE-IN.
090400     CLOSE STUDENT-REPORT.
090500     DISPLAY "STUPRPT-I01 STUDENT PERFORMANCE REPORT COMPLETE".
090600
090700 END PROGRAM STUDENT-PERF-RPT.
