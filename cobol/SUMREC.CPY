000100*================================================================
000200*SUMREC.CPY
000300*BATCH-LEVEL POPULATION SUMMARY, ONE PER RUN.  ACCUMULATED BY
000400*STUPRPT (COM.AC.COBOL-STUPRPT.CBL) OVER THE PROFILE-WORK-FILE
000500*PASS AND DISPLAYED AT END-OF-FILE.
000600*------------------------------------------------------------
000700*MAINTENANCE
000800*05-MAR-2021  DS   ORIGINAL COUNTERS (TOTAL/LOW/WARN/GOOD)
000900*09-AUG-2026  RDX  TKT#4471 ADDED SM-BACKLOG-STUDENTS
001000*================================================================
001100 01  BATCH-SUMMARY-REC.
001200     05  SM-TOTAL-STUDENTS       PIC 9(04).
001300     05  SM-LOW-ATT-COUNT        PIC 9(04).
001400     05  SM-WARN-ATT-COUNT       PIC 9(04).
001500     05  SM-GOOD-ATT-COUNT       PIC 9(04).
001600     05  SM-BACKLOG-STUDENTS     PIC 9(04).
001700     05  FILLER                  PIC X(12).
