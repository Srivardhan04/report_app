000100*================================================================
000200*RPTLINE.CPY
000300*132-COLUMN PRINT-LINE BUFFER FOR THE STUDENT-REPORT FILE.
000400*ONE RAW AREA, REDEFINED SEVERAL WAYS SO STUPRPT CAN BUILD
000500*WHICHEVER LINE SHAPE THE CURRENT REPORT SECTION NEEDS BEFORE
000600*THE SINGLE "WRITE STUDENT-REPORT-LINE FROM RPT-LINE-AREA".
000700*SAME HABIT AS THE PROJECT-3 REPORT DRIVER, JUST WITH MORE
000800*LINE SHAPES NOW THAT THE REPORT HAS TABLES INSTEAD OF ONE ROW.
000900*------------------------------------------------------------
001000*MAINTENANCE
001100*14-DEC-2020  WY   ORIGINAL PAGE/COLUMN HEADER VIEWS
001200*22-JAN-2021  ZY   ADDED ATTENDANCE TABLE VIEWS
001300*05-MAR-2021  DS   ADDED RESULTS TABLE, CGPA AND NOTICE VIEWS
001400*09-AUG-2026  RDX  TKT#4471 ADDED THE LABEL/VALUE VIEW SO THE
001500*                  STUDENT-DETAILS BLOCK STOPS HARD-CODING
001600*                  COLUMN POSITIONS IN THE PROCEDURE DIVISION
001700*================================================================
001800 01  RPT-LINE-AREA.
001900     05  RPT-RAW                 PIC X(132).
002000
002100 01  RPT-TITLE-VIEW REDEFINES RPT-LINE-AREA.
002200     05  RPT-TITLE-TEXT          PIC X(132).
002300
002400 01  RPT-LABEL-VIEW REDEFINES RPT-LINE-AREA.
002500     05  RPT-LABEL               PIC X(20).
002600     05  RPT-LABEL-VALUE         PIC X(50).
002700     05  FILLER                  PIC X(62).
002800
002900 01  RPT-ATT-HDR-VIEW REDEFINES RPT-LINE-AREA.
003000     05  FILLER                  PIC X(02).
003100     05  RPT-AH-CODE             PIC X(08).
003200     05  FILLER                  PIC X(02).
003300     05  RPT-AH-NAME             PIC X(30).
003400     05  FILLER                  PIC X(02).
003500     05  RPT-AH-HELD             PIC X(05).
003600     05  FILLER                  PIC X(02).
003700     05  RPT-AH-ATTEND           PIC X(05).
003800     05  FILLER                  PIC X(02).
003900     05  RPT-AH-PCT              PIC X(07).
004000     05  FILLER                  PIC X(02).
004100     05  RPT-AH-STATUS           PIC X(06).
004200     05  FILLER                  PIC X(59).
004300
004400 01  RPT-ATT-DET-VIEW REDEFINES RPT-LINE-AREA.
004500     05  FILLER                  PIC X(02).
004600     05  RPT-AD-CODE             PIC X(08).
004700     05  FILLER                  PIC X(02).
004800     05  RPT-AD-NAME             PIC X(30).
004900     05  FILLER                  PIC X(02).
005000     05  RPT-AD-HELD             PIC ZZ,ZZ9.
005100     05  FILLER                  PIC X(02).
005200     05  RPT-AD-ATTEND           PIC ZZ,ZZ9.
005300     05  FILLER                  PIC X(02).
005400     05  RPT-AD-PCT              PIC ZZ9.9%.
005500     05  FILLER                  PIC X(02).
005600     05  RPT-AD-STATUS           PIC X(06).
005700     05  FILLER                  PIC X(59).
005800
005900 01  RPT-RES-HDR-VIEW REDEFINES RPT-LINE-AREA.
006000     05  FILLER                  PIC X(02).
006100     05  RPT-RH-CODE             PIC X(08).
006200     05  FILLER                  PIC X(02).
006300     05  RPT-RH-NAME             PIC X(30).
006400     05  FILLER                  PIC X(02).
006500     05  RPT-RH-GRADE            PIC X(04).
006600     05  FILLER                  PIC X(02).
006700     05  RPT-RH-CREDITS          PIC X(04).
006800     05  FILLER                  PIC X(01).
006900     05  FILLER                  PIC X(77).
007000
007100 01  RPT-RES-DET-VIEW REDEFINES RPT-LINE-AREA.
007200     05  FILLER                  PIC X(02).
007300     05  RPT-RD-CODE             PIC X(08).
007400     05  FILLER                  PIC X(02).
007500     05  RPT-RD-NAME             PIC X(30).
007600     05  FILLER                  PIC X(02).
007700     05  RPT-RD-GRADE            PIC X(04).
007800     05  FILLER                  PIC X(02).
007900     05  RPT-RD-CREDITS          PIC Z9.9.
008000     05  RPT-RD-BACKLOG-MK       PIC X(01).
008100     05  FILLER                  PIC X(77).
008200
008300 01  RPT-OVERALL-VIEW REDEFINES RPT-LINE-AREA.
008400     05  RPT-OV-LABEL            PIC X(24).
008500     05  RPT-OV-PCT              PIC ZZ9.9%.
008600     05  FILLER                  PIC X(101).
008700
008800 01  RPT-CGPA-VIEW REDEFINES RPT-LINE-AREA.
008900     05  RPT-CG-LABEL            PIC X(25).
009000     05  RPT-CG-VALUE            PIC 9.99.
009100     05  FILLER                  PIC X(102).
009200
009300 01  RPT-NOTICE-VIEW REDEFINES RPT-LINE-AREA.
009400     05  RPT-NOTICE-TEXT         PIC X(132).
009500
009600 01  RPT-FOOTER-VIEW REDEFINES RPT-LINE-AREA.
009700     05  RPT-FOOTER-TEXT         PIC X(132).
