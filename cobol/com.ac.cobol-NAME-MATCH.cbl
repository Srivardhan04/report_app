000100*================================================================
000200*PROGRAM      : NAME-MATCH
000300*INSTALLATION : COLLEGE OF APPLIED SCIENCE - REGISTRAR'S DATA
000400*               PROCESSING GROUP
000500*DATE-WRITTEN : 22-JAN-1988
000600*DATE-COMPILED: 09-AUG-2026
000700*SECURITY     : UNCLASSIFIED - INTERNAL BATCH USE ONLY
000800*----------------------------------------------------------------
000900*DESCRIPTION
001000*CALLED SUBPROGRAM.  RETURNS THE RATCLIFF/OBERSHELP SIMILARITY
001100*OF TWO STUDENT NAMES AS A FRACTION 0 THRU 1 (SIMILARITY),
001200*SO PROFBLD CAN FALL BACK TO A NAME MATCH WHEN AN ATTENDANCE
001300*ROW'S STUDENT ID DOES NOT APPEAR ON THE RESULTS FILE.  BOTH
001400*NAMES ARE FOLDED TO LOWER CASE AND SQUEEZED TO SINGLE
001500*EMBEDDED BLANKS BEFORE COMPARISON.  THE MATCH ITSELF IS THE
001600*CLASSIC RECURSIVE "LONGEST COMMON SUBSTRING, THEN RECURSE
001700*LEFT AND RIGHT" METHOD, CODED HERE AS AN EXPLICIT PUSHDOWN
001800*STACK OF STRING SEGMENTS SINCE THIS SHOP'S COMPILER DOES NOT
001900*SUPPORT RECURSIVE PROGRAMS.
002000*----------------------------------------------------------------
002100*CHANGE LOG
002200*22-JAN-1988  ZY   ORIGINAL VERSION FOR THE ATTENDANCE-MERGE
002300*                  FALLBACK REQUESTED BY THE REGISTRAR
002400*19-FEB-1988  ZY   SWITCHED THE SUBSTRING SEARCH FROM A
002500*                  RECURSIVE CALL TO AN EXPLICIT STACK TABLE
002600*                  AFTER THE COMPILE FARM REJECTED RECURSION
002700*09-MAR-1998  DS   Y2K READINESS REVIEW - NO DATE FIELDS IN
002800*                  THIS PROGRAM, NO CHANGES REQUIRED
002900*09-AUG-2026  RDX  TKT#4471 GUARDED THE SEGMENT STACK AGAINST
003000*                  OVERFLOW ON PATHOLOGICAL REPEATED-CHARACTER
003100*                  NAMES (E.G. DATA-ENTRY PLACEHOLDER "AAAAA")
003200*================================================================
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. NAME-MATCH.
003500 AUTHOR. ZIYIN YAN.
003600 INSTALLATION. COLLEGE OF APPLIED SCIENCE.
003700 DATE-WRITTEN. 22-JAN-1988.
003800 DATE-COMPILED. 09-AUG-2026.
003900 SECURITY. UNCLASSIFIED.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS LOWER-ALPHA-CH IS "a" THRU "z".
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  NAME1-WORK                PIC X(30).
004900 01  NAME2-WORK                PIC X(30).
005000 01  NAME-PAIR-DUMP REDEFINES NAME2-WORK
005100                             PIC X(30).
005200
005300 01  LEN-AREA.
005400     05  LEN1                 COMP PIC 9(02) VALUE 0.
005500     05  LEN2                 COMP PIC 9(02) VALUE 0.
005600 01  LEN-DISPLAY REDEFINES LEN-AREA
005700                             PIC X(04).
005800
005900 01  TOTAL-MATCHED            COMP PIC 9(02) VALUE 0.
006000 01  SQUEEZE-PASS             COMP PIC 9(01) VALUE 0.
006100
006200*EXPLICIT PUSHDOWN STACK OF (A1,A2,B1,B2) SEGMENT PAIRS -
006300*REPLACES THE RECURSIVE CALL THIS ALGORITHM WOULD NORMALLY USE
006400 01  SEGMENT-STACK.
006500     05  STK-ENTRY OCCURS 20 TIMES INDEXED BY STK-IDX.
006600         10  STK-A1           COMP PIC 9(02).
006700         10  STK-A2           COMP PIC 9(02).
006800         10  STK-B1           COMP PIC 9(02).
006900         10  STK-B2           COMP PIC 9(02).
007000 01  SEGMENT-STACK-X REDEFINES SEGMENT-STACK
007100                             PIC X(160).
007200 01  STK-TOP                  COMP PIC 9(02) VALUE 0.
007300
007400 01  CUR-A1                   COMP PIC 9(02) VALUE 0.
007500 01  CUR-A2                   COMP PIC 9(02) VALUE 0.
007600 01  CUR-B1                   COMP PIC 9(02) VALUE 0.
007700 01  CUR-B2                   COMP PIC 9(02) VALUE 0.
007800 01  ORIG-A1                  COMP PIC 9(02) VALUE 0.
007900 01  ORIG-A2                  COMP PIC 9(02) VALUE 0.
008000 01  ORIG-B1                  COMP PIC 9(02) VALUE 0.
008100 01  ORIG-B2                  COMP PIC 9(02) VALUE 0.
008200
008300 01  BEST-LEN                 COMP PIC 9(02) VALUE 0.
008400 01  BEST-A                   COMP PIC 9(02) VALUE 0.
008500 01  BEST-B                   COMP PIC 9(02) VALUE 0.
008600
008700 01  I                        COMP PIC 9(02) VALUE 0.
008800 01  J                        COMP PIC 9(02) VALUE 0.
008900 01  K                        COMP PIC 9(02) VALUE 0.
009000 01  TRY-A                    COMP PIC 9(02) VALUE 0.
009100 01  TRY-B                    COMP PIC 9(02) VALUE 0.
009200 01  EXTEND-SW                PIC X(01) VALUE "N".
009300     88  KEEP-EXTENDING            VALUE "Y".
009400
009500 01  DENOM                    COMP PIC 9(02) VALUE 0.
009600
009700 LINKAGE SECTION.
009800 01  NAME1                    PIC X(30).
009900 01  NAME2                    PIC X(30).
010000 01  SIMILARITY               PIC 9V9999.
010100
010200 PROCEDURE DIVISION USING NAME1 NAME2 SIMILARITY.
010300
010400 100-NAME-MATCH-MAIN.
010500     PERFORM 200-NORMALIZE-NAMES.
010600     PERFORM 300-MEASURE-LENGTHS.
010700     MOVE ZERO TO TOTAL-MATCHED.
010800     IF LEN1 = 0 OR LEN2 = 0
010900         MOVE ZERO TO SIMILARITY
011000     ELSE
011100         PERFORM 400-RUN-SEGMENT-STACK
011200         COMPUTE DENOM = LEN1 + LEN2
011300         COMPUTE SIMILARITY ROUNDED =
011400                 (2 * TOTAL-MATCHED) / DENOM
011500     END-IF.
011600     GOBACK.
011700
011800*FOLD BOTH NAMES TO LOWER CASE, THEN SQUEEZE RUNS OF EMBEDDED
011900*BLANKS DOWN TO ONE - FIVE PASSES DOUBLES THE RUN LENGTH EACH
012000*TIME, MORE THAN ENOUGH FOR A 30-CHARACTER FIELD
012100 200-NORMALIZE-NAMES.
012200     MOVE NAME1 TO NAME1-WORK.
012300     MOVE NAME2 TO NAME2-WORK.
012400     INSPECT NAME1-WORK CONVERTING
012500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012600         TO "abcdefghijklmnopqrstuvwxyz".
012700     INSPECT NAME2-WORK CONVERTING
012800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012900         TO "abcdefghijklmnopqrstuvwxyz".
013000     PERFORM 210-SQUEEZE-ONE-PASS
013100             VARYING SQUEEZE-PASS FROM 1 BY 1
013200             UNTIL SQUEEZE-PASS > 5.
013300
013400 210-SQUEEZE-ONE-PASS.
013500     INSPECT NAME1-WORK REPLACING ALL "  " BY " ".
013600     INSPECT NAME2-WORK REPLACING ALL "  " BY " ".
013700
013800*TRAILING-SPACE LENGTH OF EACH NORMALIZED NAME
013900 300-MEASURE-LENGTHS.
014000     MOVE ZERO TO LEN1 LEN2.
014100     PERFORM 310-COUNT-NAME1-LEN
014200             VARYING I FROM 30 BY -1
014300             UNTIL I = 0 OR LEN1 NOT = 0.
014400     PERFORM 320-COUNT-NAME2-LEN
014500             VARYING J FROM 30 BY -1
014600             UNTIL J = 0 OR LEN2 NOT = 0.
014700
014800 310-COUNT-NAME1-LEN.
014900     IF NAME1-WORK(I:1) NOT = " "
015000         MOVE I TO LEN1
015100     END-IF.
015200
015300 320-COUNT-NAME2-LEN.
015400     IF NAME2-WORK(J:1) NOT = " "
015500         MOVE J TO LEN2
015600     END-IF.
015700
015800*DRIVE THE PUSHDOWN STACK UNTIL EVERY SEGMENT HAS BEEN TRIED
015900 400-RUN-SEGMENT-STACK.
016000     MOVE 0 TO STK-TOP.
016100     MOVE 1 TO CUR-A1.
016200     MOVE 1 TO CUR-B1.
016300     MOVE LEN1 TO CUR-A2.
016400     MOVE LEN2 TO CUR-B2.
016500     PERFORM 410-PUSH-CURRENT-SEGMENT.
016600     PERFORM 420-PROCESS-ONE-SEGMENT
016700             UNTIL STK-TOP = 0.
016800
016900 410-PUSH-CURRENT-SEGMENT.
017000     IF CUR-A1 > CUR-A2 OR CUR-B1 > CUR-B2
017100         GO TO 410-EXIT
017200     END-IF.
017300     IF STK-TOP >= 20
017400         GO TO 410-EXIT
017500     END-IF.
017600     ADD 1 TO STK-TOP.
017700     MOVE CUR-A1 TO STK-A1(STK-TOP).
017800     MOVE CUR-A2 TO STK-A2(STK-TOP).
017900     MOVE CUR-B1 TO STK-B1(STK-TOP).
018000     MOVE CUR-B2 TO STK-B2(STK-TOP).
018100 410-EXIT.
018200     EXIT.
018300
018400 420-PROCESS-ONE-SEGMENT.
018500     MOVE STK-A1(STK-TOP) TO CUR-A1 ORIG-A1.
018600     MOVE STK-A2(STK-TOP) TO CUR-A2 ORIG-A2.
018700     MOVE STK-B1(STK-TOP) TO CUR-B1 ORIG-B1.
018800     MOVE STK-B2(STK-TOP) TO CUR-B2 ORIG-B2.
018900     SUBTRACT 1 FROM STK-TOP.
019000     PERFORM 430-FIND-BEST-SUBSTRING.
019100     IF BEST-LEN = 0
019200         GO TO 420-EXIT
019300     END-IF.
019400     ADD BEST-LEN TO TOTAL-MATCHED.
019500*RIGHT REMAINDER FIRST, LEFT REMAINDER SECOND - ORDER DOES NOT
019600*AFFECT THE TOTAL, ONLY WHICH SITS ON TOP OF THE STACK
019700     COMPUTE CUR-A1 = BEST-A + BEST-LEN.
019800     MOVE ORIG-A2 TO CUR-A2.
019900     COMPUTE CUR-B1 = BEST-B + BEST-LEN.
020000     MOVE ORIG-B2 TO CUR-B2.
020100     PERFORM 410-PUSH-CURRENT-SEGMENT.
020200     MOVE ORIG-A1 TO CUR-A1.
020300     COMPUTE CUR-A2 = BEST-A - 1.
020400     MOVE ORIG-B1 TO CUR-B1.
020500     COMPUTE CUR-B2 = BEST-B - 1.
020600     PERFORM 410-PUSH-CURRENT-SEGMENT.
020700 420-EXIT.
020800     EXIT.
020900
021000*LONGEST RUN OF IDENTICAL CHARACTERS COMMON TO BOTH HALVES OF
021100*THE CURRENT SEGMENT - PLAIN O(N**2) SCAN, NAMES ARE SHORT
021200 430-FIND-BEST-SUBSTRING.
021300     MOVE 0 TO BEST-LEN.
021400     MOVE 0 TO BEST-A.
021500     MOVE 0 TO BEST-B.
021600     PERFORM 440-SCAN-ONE-START-A
021700             VARYING I FROM CUR-A1 BY 1
021800             UNTIL I > CUR-A2.
021900
022000 440-SCAN-ONE-START-A.
022100     PERFORM 450-SCAN-ONE-START-B
022200             VARYING J FROM CUR-B1 BY 1
022300             UNTIL J > CUR-B2.
022400
022500 450-SCAN-ONE-START-B.
022600     PERFORM 460-EXTEND-RUN.
022700     IF K > BEST-LEN
022800         MOVE K TO BEST-LEN
022900         MOVE I TO BEST-A
023000         MOVE J TO BEST-B
023100     END-IF.
023200
023300*HOW FAR NAME1 STARTING AT I MATCHES NAME2 STARTING AT J,
023400*WITHOUT LEAVING THE CURRENT SEGMENT BOUNDS
023500 460-EXTEND-RUN.
023600     MOVE 0 TO K.
023700     MOVE "Y" TO EXTEND-SW.
023800     PERFORM 470-EXTEND-ONE-CHAR
023900             UNTIL NOT KEEP-EXTENDING.
024000
024100 470-EXTEND-ONE-CHAR.
024200     COMPUTE TRY-A = I + K.
024300     COMPUTE TRY-B = J + K.
024400     IF TRY-A > CUR-A2 OR TRY-B > CUR-B2
024500         MOVE "N" TO EXTEND-SW
024600     ELSE
024700         IF NAME1-WORK(TRY-A:1) = NAME2-WORK(TRY-B:1)
024800             ADD 1 TO K
024900         ELSE
025000             MOVE "N" TO EXTEND-SW
025100         END-IF
025200     END-IF.
025300
025400 END PROGRAM NAME-MATCH.
