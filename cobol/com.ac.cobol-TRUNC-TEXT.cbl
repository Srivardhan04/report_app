000100*================================================================
000200*PROGRAM      : TRUNC-TEXT
000300*INSTALLATION : COLLEGE OF APPLIED SCIENCE - REGISTRAR'S DATA
000400*               PROCESSING GROUP
000500*DATE-WRITTEN : 05-MAR-1988
000600*DATE-COMPILED: 09-AUG-2026
000700*SECURITY     : UNCLASSIFIED - INTERNAL BATCH USE ONLY
000800*----------------------------------------------------------------
000900*DESCRIPTION
001000*CALLED SUBPROGRAM.  SHORTENS A JOINED SUBJECT-NAME LIST (RED
001100*SUBJECTS, YELLOW SUBJECTS, BACKLOG SUBJECTS) SO IT FITS ONE
001200*132-COLUMN PRINT LINE.  IF THE INPUT TEXT'S TRIMMED LENGTH
001300*EXCEEDS THE CALLER'S MAXIMUM, THE FIRST (MAXIMUM MINUS 3)
001400*CHARACTERS ARE KEPT AND "..." IS APPENDED.  A MAXIMUM OF ZERO
001500*MEANS "USE THE HOUSE DEFAULT OF 50".
001600*----------------------------------------------------------------
001700*CHANGE LOG
001800*05-MAR-1988  DS   ORIGINAL VERSION
001900*09-MAR-1998  DS   Y2K READINESS REVIEW - NO DATE FIELDS IN
002000*                  THIS PROGRAM, NO CHANGES REQUIRED
002100*09-AUG-2026  RDX  TKT#4471 WIDENED THE WORK FIELD TO 120
002200*                  CHARACTERS TO COVER A FULL BACKLOG LIST
002300*================================================================
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. TRUNC-TEXT.
002600 AUTHOR. DING SUN.
002700 INSTALLATION. COLLEGE OF APPLIED SCIENCE.
002800 DATE-WRITTEN. 05-MAR-1988.
002900 DATE-COMPILED. 09-AUG-2026.
003000 SECURITY. UNCLASSIFIED.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS PRINTABLE-CH IS " " THRU "~".
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WORK-AREA.
004000     05  LEN                  COMP PIC 9(03) VALUE 0.
004100     05  KEEP                 COMP PIC 9(03) VALUE 0.
004200 01  WORK-AREA-X REDEFINES WORK-AREA
004300                             PIC X(06).
004400
004500 01  EFFECTIVE-MAX            COMP PIC 9(03) VALUE 0.
004600 01  I                        COMP PIC 9(03) VALUE 0.
004700 01  DEFAULT-MAX              PIC 9(03) VALUE 50.
004800
004900 01  TEXT-WORK                PIC X(120).
005000 01  TEXT-WORK-VIEW REDEFINES TEXT-WORK.
005100     05  TEXT-FIRST-50        PIC X(50).
005200     05  FILLER                  PIC X(70).
005300
005400 01  MAX-NUMERIC              PIC 9(03) VALUE 0.
005500 01  MAX-ALPHA REDEFINES MAX-NUMERIC
005600                             PIC X(03).
005700
005800 LINKAGE SECTION.
005900 01  TEXT-IN                  PIC X(120).
006000 01  MAX-LEN                  PIC 9(03).
006100 01  TEXT-OUT                 PIC X(120).
006200
006300 PROCEDURE DIVISION USING TEXT-IN MAX-LEN TEXT-OUT.
006400
006500 100-TRUNC-TEXT-MAIN.
006600     MOVE TEXT-IN TO TEXT-WORK.
006700     MOVE MAX-LEN TO MAX-NUMERIC.
006800     PERFORM 200-RESOLVE-EFFECTIVE-MAX.
006900     PERFORM 300-FIND-TRIMMED-LENGTH.
007000     IF LEN > EFFECTIVE-MAX
007100         PERFORM 400-BUILD-TRUNCATED-TEXT
007200     ELSE
007300         MOVE TEXT-IN TO TEXT-OUT
007400     END-IF.
007500     GOBACK.
007600
007700 200-RESOLVE-EFFECTIVE-MAX.
007800     IF MAX-NUMERIC = 0
007900         MOVE DEFAULT-MAX TO EFFECTIVE-MAX
008000     ELSE
008100         MOVE MAX-NUMERIC TO EFFECTIVE-MAX
008200     END-IF.
008300
008400*TRAILING-SPACE TRIM, SAME BACKWARD SCAN USED ELSEWHERE IN
008500*THIS SHOP'S STRING UTILITIES
008600 300-FIND-TRIMMED-LENGTH.
008700     MOVE 0 TO LEN.
008800     PERFORM 310-CHECK-ONE-POSITION
008900             VARYING I FROM 120 BY -1
009000             UNTIL I = 0 OR LEN NOT = 0.
009100
009200 310-CHECK-ONE-POSITION.
009300     IF TEXT-WORK(I:1) NOT = " "
009400         MOVE I TO LEN
009500     END-IF.
009600
009700 400-BUILD-TRUNCATED-TEXT.
009800     MOVE SPACES TO TEXT-OUT.
009900     COMPUTE KEEP = EFFECTIVE-MAX - 3.
010000     IF KEEP > 0
010100         MOVE TEXT-IN(1:KEEP) TO TEXT-OUT(1:KEEP)
010200     END-IF.
010300     MOVE "..." TO TEXT-OUT(KEEP + 1:3).
010400
010500 END PROGRAM TRUNC-TEXT.
