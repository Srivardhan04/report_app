000100*================================================================
000200*STUPROF.CPY
000300*UNIFIED STUDENT ACADEMIC PROFILE, ONE PER STUDENT.
000400*BUILT BY PROFBLD (COM.AC.COBOL-PROFBLD.CBL) FROM THE MATCHED
000500*RESULTS AND ATTENDANCE ROWS AND WRITTEN TO PROFILE-WORK-FILE
000600*IN ASCENDING SP-STUDENT-ID ORDER; RE-READ BY STUPRPT
000700*(COM.AC.COBOL-STUPRPT.CBL) TO SCORE THE ANALYTICS AND DRIVE
000800*THE PER-STUDENT REPORT SECTION.  A DEPARTMENT CARRIES AT MOST
000900*TEN PRIOR-SEMESTER SUBJECTS AND TEN CURRENT-SEMESTER SUBJECTS
001000*PER STUDENT; THE REGISTRAR HAS NEVER SEEN A HEAVIER LOAD.
001100*------------------------------------------------------------
001200*MAINTENANCE
001300*14-DEC-2020  WY   ORIGINAL WORK-FILE LAYOUT
001400*22-JAN-2021  ZY   ADDED SP-CGPA-SOURCE SO STUPRPT CAN TELL A
001500*                  REGISTRAR-SUPPLIED CGPA FROM A COMPUTED ONE
001600*05-MAR-2021  DS   ADDED SP-LOW-ATTEND-FL AND SP-OVERALL-PCT
001700*                  FOR THE COUNSELING-FLAG PASS
001800*09-AUG-2026  RDX  TKT#4471 ADDED SP-BACKLOG-COUNT TO AVOID A
001900*                  RE-SCAN OF THE RESULT TABLE IN THE SUMMARY
002000*================================================================
002100 01  STUDENT-PROFILE-REC.
002200     05  SP-STUDENT-ID           PIC X(10).
002300     05  SP-STUDENT-NAME         PIC X(30).
002400     05  SP-SECTION              PIC X(02).
002500     05  SP-YEAR                 PIC X(02).
002600     05  SP-SEMESTER             PIC X(02).
002700     05  SP-BRANCH               PIC X(40).
002800     05  SP-EMAIL                PIC X(40).
002900     05  SP-COUNSELOR-NAME       PIC X(30).
003000     05  SP-COUNSELOR-ID         PIC X(10).
003100     05  SP-CGPA                 PIC 9V99.
003200     05  SP-CGPA-SOURCE          PIC X(08).
003300     05  SP-RESULT-COUNT         PIC 9(02).
003400     05  SP-RESULT-ENTRY OCCURS 10 TIMES
003500                 INDEXED BY SP-RES-IDX.
003600         10  SP-RES-CODE         PIC X(08).
003700         10  SP-RES-NAME         PIC X(30).
003800         10  SP-RES-GRADE        PIC X(04).
003900         10  SP-RES-CREDITS      PIC 9(02)V9.
004000         10  SP-RES-BACKLOG-FL   PIC X(01).
004100     05  SP-ATTEND-COUNT         PIC 9(02).
004200     05  SP-ATTEND-ENTRY OCCURS 10 TIMES
004300                 INDEXED BY SP-ATT-IDX.
004400         10  SP-ATT-CODE         PIC X(08).
004500         10  SP-ATT-NAME         PIC X(30).
004600         10  SP-ATT-HELD         PIC 9(03).
004700         10  SP-ATT-ATTENDED     PIC 9(03).
004800         10  SP-ATT-PCT          PIC 9(03)V99.
004900         10  SP-ATT-STATUS       PIC X(06).
005000     05  SP-BACKLOG-COUNT        PIC 9(02).
005100     05  SP-LOW-ATTEND-FL        PIC X(01).
005200     05  SP-OVERALL-PCT          PIC 9(03)V99.
005300     05  FILLER                  PIC X(51).
