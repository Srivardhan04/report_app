000100*================================================================
000200*ATTREC.CPY
000300*CURRENT-SEMESTER ATTENDANCE RECORD, ONE PER STUDENT-SUBJECT.
000400*READ BY PROFBLD (COM.AC.COBOL-PROFBLD.CBL) FROM THE ATTENDANCE
000500*FILE.  FIXED 256-BYTE LINE SEQUENTIAL LAYOUT, INPUT SORTED
000600*ASCENDING ON AR-STUDENT-ID.
000700*------------------------------------------------------------
000800*MAINTENANCE
000900*02-DEC-2020  WY   ORIGINAL LAYOUT FOR GROUP PROJECT 3
001000*11-FEB-2021  ZY   ADDED AR-ATTEND-PCT-IN FOR SECTIONS THAT
001100*                  ONLY SUBMIT A PRE-COMPUTED PERCENTAGE
001200*09-AUG-2026  RDX  TKT#4471 WIDENED BRANCH/EMAIL TO MATCH
001300*                  RESREC.CPY
001400*================================================================
001500 01  ATTEND-RECORD-IN.
001600     05  AR-STUDENT-ID           PIC X(10).
001700     05  AR-STUDENT-NAME         PIC X(30).
001800     05  AR-SECTION              PIC X(02).
001900     05  AR-YEAR                 PIC X(02).
002000     05  AR-SEMESTER             PIC X(02).
002100     05  AR-BRANCH               PIC X(40).
002200     05  AR-EMAIL                PIC X(40).
002300     05  AR-COUNSELOR-NAME       PIC X(30).
002400     05  AR-COUNSELOR-ID         PIC X(10).
002500     05  AR-SUBJECT-CODE         PIC X(08).
002600     05  AR-SUBJECT-NAME         PIC X(30).
002700     05  AR-CLASSES-HELD         PIC 9(03).
002800     05  AR-CLASSES-ATTENDED     PIC 9(03).
002900     05  AR-ATTEND-PCT-IN        PIC 9(03)V99.
003000     05  FILLER                  PIC X(41).
