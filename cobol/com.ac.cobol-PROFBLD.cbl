000100*================================================================
000200*PROGRAM      : PROFILE-BUILD
000300*INSTALLATION : COLLEGE OF APPLIED SCIENCE - REGISTRAR'S DATA
000400*               PROCESSING GROUP
000500*DATE-WRITTEN : 02-DEC-1987
000600*DATE-COMPILED: 09-AUG-2026
000700*SECURITY     : UNCLASSIFIED - INTERNAL BATCH USE ONLY
000800*----------------------------------------------------------------
000900*DESCRIPTION
001000*STEP 1 OF THE STUDENT ACADEMIC PERFORMANCE BATCH.  READS THE
001100*PREVIOUS-SEMESTER RESULTS FILE AND THE CURRENT-SEMESTER
001200*ATTENDANCE FILE (EITHER MAY BE ABSENT), NORMALIZES STUDENT ID
001300*AND NAME ON EVERY ROW, GROUPS ROWS BY STUDENT ID, MATCHES
001400*ATTENDANCE ROWS TO A RESULTS PROFILE BY ID OR, FAILING THAT,
001500*BY FUZZY NAME, AND WRITES ONE UNIFIED STUDENT-PROFILE-REC PER
001600*STUDENT TO PROFILE-WORK-FILE IN ASCENDING STUDENT-ID ORDER
001700*FOR STUPRPT TO SCORE AND REPORT.  A FILE THAT IS PRESENT BUT
001800*CARRIES NO DATA RECORDS IS TREATED AS AN OPERATOR ERROR, NOT
001900*AS "FILE ABSENT", AND ABENDS THE RUN.
002000*----------------------------------------------------------------
002100*CHANGE LOG
002200*02-DEC-1987  WY   ORIGINAL VERSION - "INDEX_CONVERSION",
002300*                  CONVERTED THE STUDENT MASTER TO AN INDEXED
002400*                  FILE FOR THE ON-LINE UPDATE PROGRAM
002500*14-DEC-1987  WY   RENAMED PROFILE-BUILD, REWORKED AROUND THE
002600*                  RESULTS/ATTENDANCE MERGE FOR THE REGISTRAR'S
002700*                  ACADEMIC PERFORMANCE REQUEST
002800*22-JAN-1988  ZY   ADDED THE FUZZY NAME FALLBACK (CALL
002900*                  NAME-MATCH) FOR ATTENDANCE ROWS WHOSE ID
003000*                  DOES NOT APPEAR ON THE RESULTS FILE
003100*05-MAR-1988  DS   ADDED THE EMPTY-FILE ABEND CHECK AFTER THE
003200*                  SECOND CONSECUTIVE TERM WHERE A ZERO-LENGTH
003300*                  RESULTS FILE SILENTLY PRODUCED AN EMPTY RUN
003400*09-MAR-1998  DS   Y2K READINESS REVIEW - NO 2-DIGIT YEAR
003500*                  ARITHMETIC IN THIS PROGRAM, NO CHANGES
003600*                  REQUIRED
003700*09-AUG-2026  RDX  TKT#4471 RAISED THE PROFILE TABLE FROM 120
003800*                  TO 200 STUDENTS FOR THE MERGED FALL SECTIONS
003900*================================================================
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. PROFILE-BUILD.
004200 AUTHOR. WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI, DING SUN,
004300         JINGSHAN GUAN.
004400 INSTALLATION. COLLEGE OF APPLIED SCIENCE.
004500 DATE-WRITTEN. 02-DEC-1987.
004600 DATE-COMPILED. 09-AUG-2026.
004700 SECURITY. UNCLASSIFIED.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS TRACE-ON-WS
005300            OFF STATUS IS TRACE-OFF-WS.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RESULTS-FILE-IN ASSIGN TO RESULTS-FILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS RESULTS-STATUS-WS.
006000
006100     SELECT ATTEND-FILE-IN ASSIGN TO ATTEND-FILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS ATTEND-STATUS-WS.
006400
006500     SELECT PROFILE-FILE-OUT ASSIGN TO PROFILE-WORK
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS PROFILE-STATUS-WS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  RESULTS-FILE-IN.
007200     COPY RESREC.
007300
007400 FD  ATTEND-FILE-IN.
007500     COPY ATTREC.
007600
007700 FD  PROFILE-FILE-OUT.
007800     COPY STUPROF.
007900
008000 WORKING-STORAGE SECTION.
008100*STANDALONE SCALARS - 77-LEVEL PER SHOP STANDARD, DECLARED HERE
008200*AHEAD OF THE 01-LEVEL GROUPS BELOW
008300 77  RESULTS-EOF-SW-WS           PIC X(01) VALUE "N".
008400     88  RESULTS-AT-EOF            VALUE "Y".
008500 77  ATTEND-EOF-SW-WS            PIC X(01) VALUE "N".
008600     88  ATTEND-AT-EOF             VALUE "Y".
008700 77  BUILD-ID-WS                 PIC X(10) VALUE SPACES.
008800 77  MATCH-IDX-WS                COMP PIC 9(03) VALUE 0.
008900 77  BEST-SIM-IDX-WS             COMP PIC 9(03) VALUE 0.
009000*FUZZY-MATCH ACCEPTANCE THRESHOLD - SEE 540-SERIES
009100 77  FUZZY-THRESHOLD-WS          PIC 9V9999 VALUE 0.8500.
009200 77  NORM-POS-WS                 COMP PIC 9(02) VALUE 0.
009300 77  NORM-FIRST-WS               COMP PIC 9(02) VALUE 0.
009400 77  SORT-I-WS                   COMP PIC 9(03) VALUE 0.
009500 77  SORT-J-WS                   COMP PIC 9(03) VALUE 0.
009600
009700*FILE STATUS AND PRESENCE/EOF SWITCHES
009800 01  RESULTS-STATUS-WS           PIC X(02) VALUE SPACES.
009900     88  RESULTS-OK                VALUE "00".
010000     88  RESULTS-EOF                VALUE "10".
010100     88  RESULTS-MISSING           VALUE "35".
010200 01  ATTEND-STATUS-WS            PIC X(02) VALUE SPACES.
010300     88  ATTEND-OK                  VALUE "00".
010400     88  ATTEND-EOF                 VALUE "10".
010500     88  ATTEND-MISSING             VALUE "35".
010600 01  PROFILE-STATUS-WS           PIC X(02) VALUE SPACES.
010700     88  PROFILE-OK                 VALUE "00".
010800
010900 01  RESULTS-PRESENT-SW-WS       PIC X(01) VALUE "N".
011000     88  RESULTS-PRESENT           VALUE "Y".
011100 01  ATTEND-PRESENT-SW-WS        PIC X(01) VALUE "N".
011200     88  ATTEND-PRESENT            VALUE "Y".
011300
011400*CURRENT-GROUP CONTROL FIELDS (CLASSIC CONTROL-BREAK ON ID)
011500
011600*IN-MEMORY PROFILE TABLE - ONE ROW PER STUDENT.  LAYOUT MUST
011700*STAY BYTE-FOR-BYTE IDENTICAL TO STUPROF.CPY (SEE 700-SERIES)
011800*SO A ROW CAN BE GROUP-MOVED STRAIGHT INTO THE OUTPUT RECORD.
011900 01  PROFILE-TABLE-WS.
012000     05  PROFILE-COUNT-WS        COMP PIC 9(03) VALUE 0.
012100     05  PROFILE-ROW-WS OCCURS 200 TIMES
012200                 INDEXED BY SP-TBL-IDX.
012300         10  SP-STUDENT-ID           PIC X(10).
012400         10  SP-STUDENT-NAME         PIC X(30).
012500         10  SP-SECTION              PIC X(02).
012600         10  SP-YEAR                 PIC X(02).
012700         10  SP-SEMESTER             PIC X(02).
012800         10  SP-BRANCH               PIC X(40).
012900         10  SP-EMAIL                PIC X(40).
013000         10  SP-COUNSELOR-NAME       PIC X(30).
013100         10  SP-COUNSELOR-ID         PIC X(10).
013200         10  SP-CGPA                 PIC 9V99.
013300         10  SP-CGPA-SOURCE          PIC X(08).
013400         10  SP-RESULT-COUNT         PIC 9(02).
013500         10  SP-RESULT-ENTRY OCCURS 10 TIMES
013600                     INDEXED BY SP-RES-IDX.
013700             15  SP-RES-CODE         PIC X(08).
013800             15  SP-RES-NAME         PIC X(30).
013900             15  SP-RES-GRADE        PIC X(04).
014000             15  SP-RES-CREDITS      PIC 9(02)V9.
014100             15  SP-RES-BACKLOG-FL   PIC X(01).
014200         10  SP-ATTEND-COUNT         PIC 9(02).
014300         10  SP-ATTEND-ENTRY OCCURS 10 TIMES
014400                     INDEXED BY SP-ATT-IDX.
014500             15  SP-ATT-CODE         PIC X(08).
014600             15  SP-ATT-NAME         PIC X(30).
014700             15  SP-ATT-HELD         PIC 9(03).
014800             15  SP-ATT-ATTENDED     PIC 9(03).
014900             15  SP-ATT-PCT          PIC 9(03)V99.
015000             15  SP-ATT-STATUS       PIC X(06).
015100         10  SP-BACKLOG-COUNT        PIC 9(02).
015200         10  SP-LOW-ATTEND-FL        PIC X(01).
015300         10  SP-OVERALL-PCT          PIC 9(03)V99.
015400         10  FILLER                  PIC X(51).
015500
015600 01  PROFILE-COUNT-DISPLAY-WS REDEFINES PROFILE-COUNT-WS
015700                             PIC X(03).
015800
015900*ONE-ROW SCRATCH AREA FOR THE TABLE SORT, SAME SHAPE AS A ROW
016000 01  SWAP-ROW-WS                 PIC X(1250).
016100
016200*MATCH-RESOLUTION WORK FIELDS - MATCH-IDX-WS/BEST-SIM-IDX-WS/
016300*FUZZY-THRESHOLD-WS ARE 77-LEVEL, DECLARED AT THE TOP OF W-S
016400 01  MATCH-FOUND-SW-WS           PIC X(01) VALUE "N".
016500     88  MATCH-FOUND                VALUE "Y".
016600 01  BEST-SIM-WS                 PIC 9V9999 VALUE 0.
016700 01  CUR-SIM-WS                  PIC 9V9999 VALUE 0.
016800 01  CUR-SIM-DISPLAY-WS REDEFINES CUR-SIM-WS
016900                             PIC X(06).
017000
017100*TRIM/UPPERCASE/TITLE-CASE WORK AREA - REUSED FOR BOTH FILES.
017200*NORM-POS-WS/NORM-FIRST-WS ARE 77-LEVEL, TOP OF W-S
017300 01  NORM-ID-WORK-WS             PIC X(10).
017400 01  NORM-ID-SHIFT-WS REDEFINES NORM-ID-WORK-WS
017500                             PIC X(10).
017600 01  NORM-NAME-WORK-WS           PIC X(30).
017700 01  TC-AT-START-SW-WS           PIC X(01) VALUE "Y".
017800     88  TC-AT-WORD-START           VALUE "Y".
017900
018000*TABLE-SORT WORK FIELDS - SORT-I-WS/SORT-J-WS ARE 77-LEVEL,
018100*TOP OF W-S
018200 01  SORT-SWAPPED-SW-WS          PIC X(01) VALUE "N".
018300     88  SORT-SWAPPED-THIS-PASS    VALUE "Y".
018400
018500*TODAY'S DATE, BROKEN OUT FOR THE TRACE LINE
018600 01  CURRENT-DATE-WS.
018700     05  CURRENT-DATE-YY-WS      PIC 9(02).
018800     05  CURRENT-DATE-MM-WS      PIC 9(02).
018900     05  CURRENT-DATE-DD-WS      PIC 9(02).
019000 01  CURRENT-DATE-X-WS REDEFINES CURRENT-DATE-WS
019100                             PIC X(06).
019200
019300 01  ABEND-MSG-RESULTS-WS.
019400     05  FILLER PIC X(20) VALUE "PROFBLD-E01 RESULTS ".
019500     05  FILLER PIC X(37)
019600         VALUE "FILE PRESENT BUT EMPTY - RUN ABENDED".
019700 01  ABEND-MSG-ATTEND-WS.
019800     05  FILLER PIC X(20) VALUE "PROFBLD-E02 ATTEND  ".
019900     05  FILLER PIC X(37)
020000         VALUE "FILE PRESENT BUT EMPTY - RUN ABENDED".
020100
020200 PROCEDURE DIVISION.
020300 000-PROFILE-BUILD-MAIN.
020400     PERFORM 100-INITIALIZE.
020500     IF RESULTS-PRESENT
020600         PERFORM 300-BUILD-RESULT-PROFILES THRU 300-EXIT
020700     END-IF.
020800     IF ATTEND-PRESENT
020900         PERFORM 500-MATCH-ATTENDANCE THRU 500-EXIT
021000     END-IF.
021100     PERFORM 600-SORT-PROFILE-TABLE.
021200     PERFORM 700-WRITE-PROFILE-FILE THRU 700-EXIT.
021300     PERFORM 900-CLOSE-FILES.
021400     STOP RUN.
021500
021600 100-INITIALIZE.
021700     ACCEPT CURRENT-DATE-X-WS FROM DATE.
021800     PERFORM 110-OPEN-INPUT-FILES.
021900     PERFORM 120-VALIDATE-NOT-EMPTY.
022000     OPEN OUTPUT PROFILE-FILE-OUT.
022100
022200*OPEN EACH INPUT FILE; A MISSING FILE (STATUS 35) MEANS THIS
022300*RUN IS RESULTS-ONLY OR ATTENDANCE-ONLY, NOT AN ERROR
022400 110-OPEN-INPUT-FILES.
022500     OPEN INPUT RESULTS-FILE-IN.
022600     IF RESULTS-OK
022700         SET RESULTS-PRESENT TO TRUE
022800     END-IF.
022900     OPEN INPUT ATTEND-FILE-IN.
023000     IF ATTEND-OK
023100         SET ATTEND-PRESENT TO TRUE
023200     END-IF.
023300
023400*A FILE THAT OPENED OK BUT HAS NO DATA RECORDS IS AN OPERATOR
023500*ERROR, NOT "FILE ABSENT" - ABEND THE WHOLE RUN
023600 120-VALIDATE-NOT-EMPTY.
023700     IF RESULTS-PRESENT
023800         PERFORM 210-READ-RESULTS-RECORD
023900         IF RESULTS-AT-EOF
024000             DISPLAY ABEND-MSG-RESULTS-WS
024100             MOVE 16 TO RETURN-CODE
024200             STOP RUN
024300         END-IF
024400     END-IF.
024500     IF ATTEND-PRESENT
024600         PERFORM 220-READ-ATTEND-RECORD
024700         IF ATTEND-AT-EOF
024800             DISPLAY ABEND-MSG-ATTEND-WS
024900             MOVE 16 TO RETURN-CODE
025000             STOP RUN
025100         END-IF
025200     END-IF.
025300
025400*READ AND NORMALIZE ONE RESULTS ROW - ALSO USED AS THE PRIMING
025500*READ IN 120-VALIDATE-NOT-EMPTY
025600 210-READ-RESULTS-RECORD.
025700     READ RESULTS-FILE-IN
025800         AT END SET RESULTS-AT-EOF TO TRUE
025900         NOT AT END PERFORM 410-NORMALIZE-RESULTS-ROW
026000     END-READ.
026100
026200 220-READ-ATTEND-RECORD.
026300     READ ATTEND-FILE-IN
026400         AT END SET ATTEND-AT-EOF TO TRUE
026500         NOT AT END PERFORM 420-NORMALIZE-ATTEND-ROW
026600     END-READ.
026700
026800*----------------------------------------------------------
026900*RESULTS-FILE GROUPING - INPUT IS SORTED ASCENDING BY ID, SO
027000*A CHANGE OF ID MARKS THE START OF A NEW STUDENT'S PROFILE
027100*----------------------------------------------------------
027200 300-BUILD-RESULT-PROFILES.
027300     MOVE SPACES TO BUILD-ID-WS.
027400     PERFORM 310-PROCESS-ONE-RESULTS-ROW
027500             UNTIL RESULTS-AT-EOF.
027600 300-EXIT.
027700     EXIT.
027800
027900 310-PROCESS-ONE-RESULTS-ROW.
028000     IF RR-STUDENT-ID NOT = BUILD-ID-WS
028100         PERFORM 320-START-NEW-RESULT-PROFILE
028200         MOVE RR-STUDENT-ID TO BUILD-ID-WS
028300     END-IF.
028400     PERFORM 330-APPEND-RESULT-ENTRY THRU 330-EXIT.
028500     PERFORM 210-READ-RESULTS-RECORD.
028600
028700*FIRST ROW OF A NEW STUDENT - ITS DEMOGRAPHICS AND
028800*FILE-SUPPLIED CGPA (IF ANY) SEED THE NEW PROFILE ROW
028900 320-START-NEW-RESULT-PROFILE.
029000     ADD 1 TO PROFILE-COUNT-WS.
029100     SET SP-TBL-IDX TO PROFILE-COUNT-WS.
029200     MOVE RR-STUDENT-ID       TO SP-STUDENT-ID(SP-TBL-IDX).
029300     MOVE RR-STUDENT-NAME     TO SP-STUDENT-NAME(SP-TBL-IDX).
029400     MOVE RR-SECTION          TO SP-SECTION(SP-TBL-IDX).
029500     MOVE RR-YEAR             TO SP-YEAR(SP-TBL-IDX).
029600     MOVE RR-SEMESTER         TO SP-SEMESTER(SP-TBL-IDX).
029700     MOVE RR-BRANCH           TO SP-BRANCH(SP-TBL-IDX).
029800     MOVE RR-EMAIL            TO SP-EMAIL(SP-TBL-IDX).
029900     MOVE RR-COUNSELOR-NAME   TO SP-COUNSELOR-NAME(SP-TBL-IDX).
030000     MOVE RR-COUNSELOR-ID     TO SP-COUNSELOR-ID(SP-TBL-IDX).
030100     MOVE ZERO                TO SP-RESULT-COUNT(SP-TBL-IDX)
030200                                 SP-ATTEND-COUNT(SP-TBL-IDX)
030300                                 SP-CGPA(SP-TBL-IDX)
030400                                 SP-BACKLOG-COUNT(SP-TBL-IDX)
030500                                 SP-OVERALL-PCT(SP-TBL-IDX).
030600     MOVE SPACES              TO SP-CGPA-SOURCE(SP-TBL-IDX).
030700     MOVE "N"                 TO SP-LOW-ATTEND-FL(SP-TBL-IDX).
030800     IF RR-CGPA-IN > 0
030900         COMPUTE SP-CGPA(SP-TBL-IDX) ROUNDED = RR-CGPA-IN
031000         MOVE "CSV" TO SP-CGPA-SOURCE(SP-TBL-IDX)
031100     END-IF.
031200     IF TRACE-ON-WS
031300         DISPLAY "PROFBLD-T01 NEW RESULT PROFILE "
031400                 SP-STUDENT-ID(SP-TBL-IDX)
031500     END-IF.
031600
031700 330-APPEND-RESULT-ENTRY.
031800     IF RR-GRADE = SPACES
031900         GO TO 330-EXIT
032000     END-IF.
032100     IF SP-RESULT-COUNT(SP-TBL-IDX) >= 10
032200         GO TO 330-EXIT
032300     END-IF.
032400     ADD 1 TO SP-RESULT-COUNT(SP-TBL-IDX).
032500     SET SP-RES-IDX TO SP-RESULT-COUNT(SP-TBL-IDX).
032600     MOVE RR-SUBJECT-CODE
032700         TO SP-RES-CODE(SP-TBL-IDX SP-RES-IDX).
032800     MOVE RR-SUBJECT-NAME
032900         TO SP-RES-NAME(SP-TBL-IDX SP-RES-IDX).
033000     MOVE RR-GRADE
033100         TO SP-RES-GRADE(SP-TBL-IDX SP-RES-IDX).
033200     MOVE RR-CREDITS
033300         TO SP-RES-CREDITS(SP-TBL-IDX SP-RES-IDX).
033400     MOVE "N"
033500         TO SP-RES-BACKLOG-FL(SP-TBL-IDX SP-RES-IDX).
033600 330-EXIT.
033700     EXIT.
033800
033900*----------------------------------------------------------
034000*ATTENDANCE-FILE GROUPING AND MATCHING
034100*----------------------------------------------------------
034200 500-MATCH-ATTENDANCE.
034300     MOVE SPACES TO BUILD-ID-WS.
034400     PERFORM 510-PROCESS-ONE-ATTEND-ROW
034500             UNTIL ATTEND-AT-EOF.
034600 500-EXIT.
034700     EXIT.
034800
034900 510-PROCESS-ONE-ATTEND-ROW.
035000     IF AR-STUDENT-ID NOT = BUILD-ID-WS
035100         PERFORM 520-RESOLVE-PROFILE-FOR-GROUP
035200         MOVE AR-STUDENT-ID TO BUILD-ID-WS
035300     END-IF.
035400     PERFORM 560-APPEND-ATTEND-ENTRY THRU 560-EXIT.
035500     PERFORM 220-READ-ATTEND-RECORD.
035600
035700*EXACT ID MATCH FIRST; IF THAT FAILS AND A RESULTS FILE WAS
035800*PRESENT, FALL BACK TO THE BEST FUZZY NAME MATCH; OTHERWISE
035900*THIS IS A NEW ATTENDANCE-ONLY STUDENT
036000 520-RESOLVE-PROFILE-FOR-GROUP.
036100     PERFORM 530-FIND-EXACT-ID-MATCH.
036200     IF NOT MATCH-FOUND AND RESULTS-PRESENT
036300         PERFORM 540-FIND-FUZZY-NAME-MATCH
036400     END-IF.
036500     IF MATCH-FOUND
036600         PERFORM 555-FILL-BLANK-DEMOGRAPHICS
036700     ELSE
036800         PERFORM 550-CREATE-ATTEND-ONLY-PROFILE
036900     END-IF.
037000
037100 530-FIND-EXACT-ID-MATCH.
037200     MOVE "N" TO MATCH-FOUND-SW-WS.
037300     MOVE 0 TO MATCH-IDX-WS.
037400     PERFORM 531-CHECK-ONE-ID-ROW
037500             VARYING SP-TBL-IDX FROM 1 BY 1
037600             UNTIL SP-TBL-IDX > PROFILE-COUNT-WS
037700                   OR MATCH-FOUND.
037800
037900 531-CHECK-ONE-ID-ROW.
038000     IF SP-STUDENT-ID(SP-TBL-IDX) = AR-STUDENT-ID
038100         SET MATCH-FOUND TO TRUE
038200         SET MATCH-IDX-WS TO SP-TBL-IDX
038300     END-IF.
038400
038500*BEST RATCLIFF/OBERSHELP SIMILARITY AGAINST EVERY EXISTING
038600*PROFILE NAME - ACCEPTED ONLY AT OR ABOVE THE HOUSE THRESHOLD
038700 540-FIND-FUZZY-NAME-MATCH.
038800     MOVE 0 TO BEST-SIM-WS.
038900     MOVE 0 TO BEST-SIM-IDX-WS.
039000     PERFORM 541-CHECK-ONE-NAME-ROW
039100             VARYING SP-TBL-IDX FROM 1 BY 1
039200             UNTIL SP-TBL-IDX > PROFILE-COUNT-WS.
039300     IF BEST-SIM-IDX-WS > 0 AND BEST-SIM-WS NOT < FUZZY-THRESHOLD-WS
039400         SET MATCH-FOUND TO TRUE
039500         MOVE BEST-SIM-IDX-WS TO MATCH-IDX-WS
039600     END-IF.
039700
039800 541-CHECK-ONE-NAME-ROW.
039900     CALL "NAME-MATCH" USING SP-STUDENT-NAME(SP-TBL-IDX)
040000                              AR-STUDENT-NAME
040100                              CUR-SIM-WS.
040200     IF CUR-SIM-WS > BEST-SIM-WS
040300         MOVE CUR-SIM-WS TO BEST-SIM-WS
040400         SET BEST-SIM-IDX-WS TO SP-TBL-IDX
040500     END-IF.
040600
040700*NO MATCH OF ANY KIND - THIS ATTENDANCE ID IS A NEW STUDENT
040800 550-CREATE-ATTEND-ONLY-PROFILE.
040900     ADD 1 TO PROFILE-COUNT-WS.
041000     MOVE PROFILE-COUNT-WS TO MATCH-IDX-WS.
041100     SET SP-TBL-IDX TO MATCH-IDX-WS.
041200     MOVE AR-STUDENT-ID      TO SP-STUDENT-ID(SP-TBL-IDX).
041300     MOVE AR-STUDENT-NAME    TO SP-STUDENT-NAME(SP-TBL-IDX).
041400     MOVE AR-SECTION         TO SP-SECTION(SP-TBL-IDX).
041500     MOVE AR-YEAR            TO SP-YEAR(SP-TBL-IDX).
041600     MOVE AR-SEMESTER        TO SP-SEMESTER(SP-TBL-IDX).
041700     MOVE AR-BRANCH          TO SP-BRANCH(SP-TBL-IDX).
041800     MOVE AR-EMAIL           TO SP-EMAIL(SP-TBL-IDX).
041900     MOVE AR-COUNSELOR-NAME  TO SP-COUNSELOR-NAME(SP-TBL-IDX).
042000     MOVE AR-COUNSELOR-ID    TO SP-COUNSELOR-ID(SP-TBL-IDX).
042100     MOVE ZERO               TO SP-RESULT-COUNT(SP-TBL-IDX)
042200                                SP-ATTEND-COUNT(SP-TBL-IDX)
042300                                SP-CGPA(SP-TBL-IDX)
042400                                SP-BACKLOG-COUNT(SP-TBL-IDX)
042500                                SP-OVERALL-PCT(SP-TBL-IDX).
042600     MOVE SPACES             TO SP-CGPA-SOURCE(SP-TBL-IDX).
042700     MOVE "N"                TO SP-LOW-ATTEND-FL(SP-TBL-IDX).
042800     IF TRACE-ON-WS
042900         DISPLAY "PROFBLD-T02 NEW ATTEND PROFILE "
043000                 SP-STUDENT-ID(SP-TBL-IDX)
043100     END-IF.
043200
043300*MATCHED AN EXISTING PROFILE - FILL WHATEVER DEMOGRAPHICS THE
043400*RESULTS FILE LEFT BLANK
043500 555-FILL-BLANK-DEMOGRAPHICS.
043600     SET SP-TBL-IDX TO MATCH-IDX-WS.
043700     IF SP-SECTION(SP-TBL-IDX) = SPACES
043800         MOVE AR-SECTION TO SP-SECTION(SP-TBL-IDX)
043900     END-IF.
044000     IF SP-YEAR(SP-TBL-IDX) = SPACES
044100         MOVE AR-YEAR TO SP-YEAR(SP-TBL-IDX)
044200     END-IF.
044300     IF SP-SEMESTER(SP-TBL-IDX) = SPACES
044400         MOVE AR-SEMESTER TO SP-SEMESTER(SP-TBL-IDX)
044500     END-IF.
044600     IF SP-BRANCH(SP-TBL-IDX) = SPACES
044700         MOVE AR-BRANCH TO SP-BRANCH(SP-TBL-IDX)
044800     END-IF.
044900     IF SP-EMAIL(SP-TBL-IDX) = SPACES
045000         MOVE AR-EMAIL TO SP-EMAIL(SP-TBL-IDX)
045100     END-IF.
045200     IF SP-COUNSELOR-NAME(SP-TBL-IDX) = SPACES
045300         MOVE AR-COUNSELOR-NAME TO SP-COUNSELOR-NAME(SP-TBL-IDX)
045400     END-IF.
045500     IF SP-COUNSELOR-ID(SP-TBL-IDX) = SPACES
045600         MOVE AR-COUNSELOR-ID TO SP-COUNSELOR-ID(SP-TBL-IDX)
045700     END-IF.
045800
045900*DERIVE HELD/ATTENDED FROM A BARE PERCENTAGE WHEN THE ROW
046000*CARRIES NO CLASS COUNTS - INTEGER TRUNCATION IS A PLAIN
046100*MOVE OF A DECIMAL FIELD INTO AN INTEGER PICTURE, NO FUNCTION
046200*NEEDED
046300 560-APPEND-ATTEND-ENTRY.
046400     SET SP-TBL-IDX TO MATCH-IDX-WS.
046500     IF AR-SUBJECT-CODE = SPACES AND AR-SUBJECT-NAME = SPACES
046600         GO TO 560-EXIT
046700     END-IF.
046800     IF SP-ATTEND-COUNT(SP-TBL-IDX) >= 10
046900         GO TO 560-EXIT
047000     END-IF.
047100     ADD 1 TO SP-ATTEND-COUNT(SP-TBL-IDX).
047200     SET SP-ATT-IDX TO SP-ATTEND-COUNT(SP-TBL-IDX).
047300     MOVE AR-SUBJECT-CODE
047400         TO SP-ATT-CODE(SP-TBL-IDX SP-ATT-IDX).
047500     MOVE AR-SUBJECT-NAME
047600         TO SP-ATT-NAME(SP-TBL-IDX SP-ATT-IDX).
047700     IF AR-CLASSES-HELD > 0 OR AR-CLASSES-ATTENDED > 0
047800         MOVE AR-CLASSES-HELD
047900             TO SP-ATT-HELD(SP-TBL-IDX SP-ATT-IDX)
048000         MOVE AR-CLASSES-ATTENDED
048100             TO SP-ATT-ATTENDED(SP-TBL-IDX SP-ATT-IDX)
048200     ELSE
048300         IF AR-ATTEND-PCT-IN > 0
048400             MOVE 100 TO SP-ATT-HELD(SP-TBL-IDX SP-ATT-IDX)
048500             MOVE AR-ATTEND-PCT-IN
048600                 TO SP-ATT-ATTENDED(SP-TBL-IDX SP-ATT-IDX)
048700         ELSE
048800             MOVE 0 TO SP-ATT-HELD(SP-TBL-IDX SP-ATT-IDX)
048900             MOVE 0 TO SP-ATT-ATTENDED(SP-TBL-IDX SP-ATT-IDX)
049000         END-IF
049100     END-IF.
049200     MOVE 0 TO SP-ATT-PCT(SP-TBL-IDX SP-ATT-IDX).
049300     MOVE SPACES TO SP-ATT-STATUS(SP-TBL-IDX SP-ATT-IDX).
049400 560-EXIT.
049500     EXIT.
049600
049700*----------------------------------------------------------
049800*NORMALIZATION - TRIM AND CASE-FOLD PER SHOP STANDARD
049900*----------------------------------------------------------
050000 410-NORMALIZE-RESULTS-ROW.
050100     MOVE RR-STUDENT-ID TO NORM-ID-WORK-WS.
050200     PERFORM 630-TRIM-AND-UPPER-ID.
050300     MOVE NORM-ID-WORK-WS TO RR-STUDENT-ID.
050400     MOVE RR-STUDENT-NAME TO NORM-NAME-WORK-WS.
050500     PERFORM 640-TRIM-AND-TITLE-CASE-NAME.
050600     MOVE NORM-NAME-WORK-WS TO RR-STUDENT-NAME.
050700     INSPECT RR-GRADE CONVERTING
050800         "abcdefghijklmnopqrstuvwxyz"
050900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051000
051100 420-NORMALIZE-ATTEND-ROW.
051200     MOVE AR-STUDENT-ID TO NORM-ID-WORK-WS.
051300     PERFORM 630-TRIM-AND-UPPER-ID.
051400     MOVE NORM-ID-WORK-WS TO AR-STUDENT-ID.
051500     MOVE AR-STUDENT-NAME TO NORM-NAME-WORK-WS.
051600     PERFORM 640-TRIM-AND-TITLE-CASE-NAME.
051700     MOVE NORM-NAME-WORK-WS TO AR-STUDENT-NAME.
051800
051900*LEFT-TRIM ANY STRAY LEADING BLANKS, THEN FOLD TO UPPER CASE
052000 630-TRIM-AND-UPPER-ID.
052100     MOVE 0 TO NORM-FIRST-WS.
052200     PERFORM 631-CHECK-ID-POSITION
052300             VARYING NORM-POS-WS FROM 1 BY 1
052400             UNTIL NORM-POS-WS > 10 OR NORM-FIRST-WS NOT = 0.
052500     IF NORM-FIRST-WS > 1
052600         MOVE NORM-ID-WORK-WS(NORM-FIRST-WS:) TO NORM-ID-SHIFT-WS
052700         MOVE NORM-ID-SHIFT-WS TO NORM-ID-WORK-WS
052800     END-IF.
052900     INSPECT NORM-ID-WORK-WS CONVERTING
053000         "abcdefghijklmnopqrstuvwxyz"
053100         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053200
053300 631-CHECK-ID-POSITION.
053400     IF NORM-ID-WORK-WS(NORM-POS-WS:1) NOT = SPACE
053500         MOVE NORM-POS-WS TO NORM-FIRST-WS
053600     END-IF.
053700
053800*LEFT-TRIM, THEN TITLE-CASE: LOWER CASE EVERYTHING, THEN
053900*UPPERCASE ONLY THE FIRST LETTER OF EACH SPACE-DELIMITED WORD
054000 640-TRIM-AND-TITLE-CASE-NAME.
054100     MOVE 0 TO NORM-FIRST-WS.
054200     PERFORM 641-CHECK-NAME-POSITION
054300             VARYING NORM-POS-WS FROM 1 BY 1
054400             UNTIL NORM-POS-WS > 30 OR NORM-FIRST-WS NOT = 0.
054500     IF NORM-FIRST-WS > 1
054600         MOVE NORM-NAME-WORK-WS(NORM-FIRST-WS:)
054700             TO NORM-NAME-WORK-WS
054800     END-IF.
054900     INSPECT NORM-NAME-WORK-WS CONVERTING
055000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
055100         TO "abcdefghijklmnopqrstuvwxyz".
055200     MOVE "Y" TO TC-AT-START-SW-WS.
055300     PERFORM 642-TITLE-CASE-ONE-CHAR
055400             VARYING NORM-POS-WS FROM 1 BY 1
055500             UNTIL NORM-POS-WS > 30.
055600
055700 641-CHECK-NAME-POSITION.
055800     IF NORM-NAME-WORK-WS(NORM-POS-WS:1) NOT = SPACE
055900         MOVE NORM-POS-WS TO NORM-FIRST-WS
056000     END-IF.
056100
056200 642-TITLE-CASE-ONE-CHAR.
056300     IF NORM-NAME-WORK-WS(NORM-POS-WS:1) = SPACE
056400         MOVE "Y" TO TC-AT-START-SW-WS
056500     ELSE
056600         IF TC-AT-WORD-START
056700             INSPECT NORM-NAME-WORK-WS(NORM-POS-WS:1)
056800                 CONVERTING
056900                 "abcdefghijklmnopqrstuvwxyz"
057000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057100         END-IF
057200         MOVE "N" TO TC-AT-START-SW-WS
057300     END-IF.
057400
057500*----------------------------------------------------------
057600*SORT THE PROFILE TABLE ASCENDING BY STUDENT ID - CLASSIC
057700*IN-MEMORY BUBBLE SORT, NO SORT VERB NEEDED FOR A TABLE THIS
057800*SMALL
057900*----------------------------------------------------------
058000 600-SORT-PROFILE-TABLE.
058100     IF PROFILE-COUNT-WS < 2
058200         GO TO 600-EXIT
058300     END-IF.
058400     MOVE "Y" TO SORT-SWAPPED-SW-WS.
058500     PERFORM 610-SORT-ONE-PASS UNTIL NOT SORT-SWAPPED-THIS-PASS.
058600 600-EXIT.
058700     EXIT.
058800
058900 610-SORT-ONE-PASS.
059000     MOVE "N" TO SORT-SWAPPED-SW-WS.
059100     PERFORM 620-COMPARE-ONE-PAIR
059200             VARYING SORT-I-WS FROM 1 BY 1
059300             UNTIL SORT-I-WS >= PROFILE-COUNT-WS.
059400
059500 620-COMPARE-ONE-PAIR.
059600     COMPUTE SORT-J-WS = SORT-I-WS + 1.
059700     IF SP-STUDENT-ID(SORT-I-WS) > SP-STUDENT-ID(SORT-J-WS)
059800         MOVE PROFILE-ROW-WS(SORT-I-WS)  TO SWAP-ROW-WS
059900         MOVE PROFILE-ROW-WS(SORT-J-WS)  TO PROFILE-ROW-WS(SORT-I-WS)
060000         MOVE SWAP-ROW-WS                TO PROFILE-ROW-WS(SORT-J-WS)
060100         MOVE "Y" TO SORT-SWAPPED-SW-WS
060200     END-IF.
060300
060400*----------------------------------------------------------
060500*WRITE THE SORTED TABLE TO PROFILE-WORK-FILE
060600*----------------------------------------------------------
060700 700-WRITE-PROFILE-FILE.
060800     IF PROFILE-COUNT-WS = 0
060900         GO TO 700-EXIT
061000     END-IF.
061100     PERFORM 710-WRITE-ONE-PROFILE
061200             VARYING SP-TBL-IDX FROM 1 BY 1
061300             UNTIL SP-TBL-IDX > PROFILE-COUNT-WS.
061400 700-EXIT.
061500     EXIT.
061600
061700 710-WRITE-ONE-PROFILE.
061800     MOVE PROFILE-ROW-WS(SP-TBL-IDX) TO STUDENT-PROFILE-REC.
061900     WRITE STUDENT-PROFILE-REC.
062000
062100 900-CLOSE-FILES.
062200     IF RESULTS-PRESENT
062300         CLOSE RESULTS-FILE-IN
062400     END-IF.
062500     IF ATTEND-PRESENT
062600         CLOSE ATTEND-FILE-IN
062700     END-IF.
062800     CLOSE PROFILE-FILE-OUT.
062900
063000 END PROGRAM PROFILE-BUILD.
