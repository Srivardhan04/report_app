000100*================================================================
000200*RESREC.CPY
000300*PREVIOUS-SEMESTER RESULTS RECORD, ONE PER STUDENT-SUBJECT.
000400*READ BY PROFBLD (COM.AC.COBOL-PROFBLD.CBL) FROM THE RESULTS
000500*FILE.  FIXED 248-BYTE LINE SEQUENTIAL LAYOUT, INPUT SORTED
000600*ASCENDING ON RR-STUDENT-ID.
000700*------------------------------------------------------------
000800*MAINTENANCE
000900*02-DEC-2020  WY   ORIGINAL LAYOUT FOR GROUP PROJECT 3
001000*18-JAN-2021  WY   ADDED RR-CGPA-IN FOR REGISTRAR-SUPPLIED CGPA
001100*09-AUG-2026  RDX  TKT#4471 WIDENED BRANCH/EMAIL TO MATCH THE
001200*                  DEPARTMENT'S NEW LONG-FORM PROGRAM NAMES
001300*================================================================
001400 01  RESULTS-RECORD-IN.
001500     05  RR-STUDENT-ID           PIC X(10).
001600     05  RR-STUDENT-NAME         PIC X(30).
001700     05  RR-SECTION              PIC X(02).
001800     05  RR-YEAR                 PIC X(02).
001900     05  RR-SEMESTER             PIC X(02).
002000     05  RR-BRANCH               PIC X(40).
002100     05  RR-EMAIL                PIC X(40).
002200     05  RR-COUNSELOR-NAME       PIC X(30).
002300     05  RR-COUNSELOR-ID         PIC X(10).
002400     05  RR-SUBJECT-CODE         PIC X(08).
002500     05  RR-SUBJECT-NAME         PIC X(30).
002600     05  RR-GRADE                PIC X(04).
002700     05  RR-CREDITS              PIC 9(02)V9.
002800     05  RR-CGPA-IN              PIC 9V99.
002900     05  FILLER                  PIC X(34).
