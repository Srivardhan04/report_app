000100*================================================================
000200*PROGRAM      : CALC-CGPA
000300*INSTALLATION : COLLEGE OF APPLIED SCIENCE - REGISTRAR'S DATA
000400*               PROCESSING GROUP
000500*DATE-WRITTEN : 03-DEC-1987
000600*DATE-COMPILED: 09-AUG-2026
000700*SECURITY     : UNCLASSIFIED - INTERNAL BATCH USE ONLY
000800*----------------------------------------------------------------
000900*DESCRIPTION
001000*CALLED SUBPROGRAM.  GIVEN A STUDENT'S PRIOR-SEMESTER RESULT
001100*ENTRIES (GRADE + CREDITS) AND WHATEVER CGPA VALUE THE RESULTS
001200*FILE SUPPLIED DIRECTLY, RETURNS THE CGPA TO CARRY ON THE
001300*PROFILE AND A ONE-WORD FLAG SAYING WHERE IT CAME FROM.  A
001400*FILE-SUPPLIED CGPA GREATER THAN ZERO ALWAYS WINS; OTHERWISE
001500*THE WEIGHTED AVERAGE IS COMPUTED FROM THE GRADE-POINT TABLE
001600*BELOW, SKIPPING ONLY A GRADE THIS TABLE DOES NOT RECOGNIZE - THE
001700*BACKLOG GRADES (F, FA, AB, FAIL, I, W) ARE ON THE TABLE AT 00
001800*POINTS SO THEIR CREDITS STILL COUNT TOWARD THE DENOMINATOR.
001900*----------------------------------------------------------------
002000*CHANGE LOG
002100*03-DEC-1987  WY   ORIGINAL VERSION - CALLED "CALC-AVERAGE",
002200*                  AVERAGED FIVE FIXED COURSE-AVERAGE FIELDS
002300*17-DEC-1987  WY   RENAMED TO CALC-CGPA, REWORKED LINKAGE TO
002400*                  TAKE A VARIABLE-COUNT GRADE/CREDIT TABLE
002500*22-JAN-1988  ZY   ADDED THE GRADE-POINT LOOKUP TABLE AND THE
002600*                  CREDIT-WEIGHTED FORMULA REQUESTED BY THE
002700*                  DEPARTMENT CHAIR
002800*09-MAR-1998  DS   Y2K READINESS REVIEW - NO DATE FIELDS IN
002900*                  THIS PROGRAM, NO CHANGES REQUIRED
003000*14-JUN-2004  RT   REQ#1187 - FILE-SUPPLIED CGPA NOW ROUNDED TO
003100*                  2 DECIMALS BEFORE THE COMPARE TO ZERO
003200*09-AUG-2026  RDX  TKT#4471 CGPA LEFT UNSET (SOURCE "NONE")
003300*                  WHEN TOTAL CREDITS ARE ZERO, PER THE
003400*                  REGISTRAR'S REVISED REPORTING RULE
003500*09-AUG-2026  RDX  TKT#4488 ADDED THE SIX BACKLOG GRADES TO THE
003600*                  POINT TABLE AT 00 EACH - THEIR CREDITS WERE
003700*                  DROPPING OUT OF SIGMA(CREDITS) ENTIRELY SO A
003800*                  BACKLOG-ONLY STUDENT CAME OUT "NONE" INSTEAD
003900*                  OF A COMPUTED 0.00
004000*================================================================
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. CALC-CGPA.
004300 AUTHOR. WEI YU.
004400 INSTALLATION. COLLEGE OF APPLIED SCIENCE.
004500 DATE-WRITTEN. 03-DEC-1987.
004600 DATE-COMPILED. 09-AUG-2026.
004700 SECURITY. UNCLASSIFIED.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS NUMERIC-GRADE-CH IS "0" THRU "9".
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*GRADE-POINT LOOKUP TABLE, DEPARTMENT SCALE.  THE SIX BACKLOG
005700*GRADES ARE CARRIED AT 00 POINTS RATHER THAN LEFT OFF THE TABLE -
005800*THEY ARE KNOWN GRADES WHOSE CREDITS STILL BELONG IN THE
005900*Sigma(CREDITS) DENOMINATOR, NOT UNRECOGNIZED GRADES TO SKIP
006000 01  GRADE-POINTS.
006100     05  GP-ENTRY OCCURS 13 TIMES INDEXED BY GP-IDX.
006200         10  GP-GRADE         PIC X(04).
006300         10  GP-VALUE         PIC 9(02).
006400
006500 01  GRADE-POINTS-ALPHA REDEFINES GRADE-POINTS
006600                             PIC X(78).
006700
006800 01  GP-LOAD-VALUES.
006900     05  FILLER PIC X(06) VALUE "O   10".
007000     05  FILLER PIC X(06) VALUE "A+  09".
007100     05  FILLER PIC X(06) VALUE "A   08".
007200     05  FILLER PIC X(06) VALUE "B+  07".
007300     05  FILLER PIC X(06) VALUE "B   06".
007400     05  FILLER PIC X(06) VALUE "C   05".
007500     05  FILLER PIC X(06) VALUE "P   04".
007600     05  FILLER PIC X(06) VALUE "F   00".
007700     05  FILLER PIC X(06) VALUE "FA  00".
007800     05  FILLER PIC X(06) VALUE "AB  00".
007900     05  FILLER PIC X(06) VALUE "FAIL00".
008000     05  FILLER PIC X(06) VALUE "I   00".
008100     05  FILLER PIC X(06) VALUE "W   00".
008200 01  GP-LOAD-TABLE REDEFINES GP-LOAD-VALUES.
008300     05  GP-LOAD-ENTRY OCCURS 13 TIMES.
008400         10  GP-LOAD-GRADE    PIC X(04).
008500         10  GP-LOAD-VALUE    PIC 9(02).
008600
008700*ACCUMULATORS - ALWAYS COMP PER SHOP STANDARD
008800 01  ACCUM-AREA.
008900     05  SUM-POINTS           COMP PIC 9(05)V9(2).
009000     05  SUM-CREDITS          COMP PIC 9(04)V9.
009100 01  ACCUM-DISPLAY REDEFINES ACCUM-AREA
009200                             PIC X(09).
009300
009400 01  SUB                     COMP PIC 9(02) VALUE 0.
009500 01  GP-SUB                  COMP PIC 9(02) VALUE 0.
009600 01  GRADE-FOUND-SW          PIC X(01) VALUE "N".
009700     88  GRADE-FOUND               VALUE "Y".
009800 01  GP-POINT-WORK           PIC 9(02) VALUE 0.
009900
010000 01  CGPA-WORK                PIC 9V99 VALUE 0.
010100 01  CGPA-WORK-X REDEFINES CGPA-WORK
010200                              PIC X(03).
010300
010400 LINKAGE SECTION.
010500 01  RESULT-COUNT             PIC 9(02).
010600 01  GRADE-TABLE.
010700     05  RESULT-ENTRY OCCURS 10 TIMES.
010800         10  RES-GRADE         PIC X(04).
010900         10  RES-CREDITS       PIC 9(02)V9.
011000 01  CGPA-FILE-VALUE          PIC 9V99.
011100 01  CGPA-OUT                 PIC 9V99.
011200 01  CGPA-SOURCE-OUT          PIC X(08).
011300
011400 PROCEDURE DIVISION USING RESULT-COUNT GRADE-TABLE
011500             CGPA-FILE-VALUE CGPA-OUT CGPA-SOURCE-OUT.
011600
011700 100-CALC-CGPA-MAIN.
011800     PERFORM 200-LOAD-GRADE-TABLE.
011900     IF CGPA-FILE-VALUE > 0
012000         PERFORM 300-USE-FILE-CGPA
012100     ELSE
012200         PERFORM 400-COMPUTE-CGPA-FROM-RESULTS
012300     END-IF.
012400     GOBACK.
012500
012600*MOVE THE COMPILE-TIME GRADE-POINT VALUES INTO THE SEARCH TABLE
012700 200-LOAD-GRADE-TABLE.
012800     PERFORM 210-LOAD-ONE-GRADE-ROW
012900             VARYING GP-SUB FROM 1 BY 1
013000             UNTIL GP-SUB > 13.
013100
013200 210-LOAD-ONE-GRADE-ROW.
013300     MOVE GP-LOAD-GRADE(GP-SUB)
013400         TO GP-GRADE(GP-SUB).
013500     MOVE GP-LOAD-VALUE(GP-SUB)
013600         TO GP-VALUE(GP-SUB).
013700
013800*A REGISTRAR-SUPPLIED CGPA TAKES PRECEDENCE, ROUNDED TO 2
013900*DECIMALS, AND SUPPRESSES THE COMPUTATION BELOW - REQ#1187
014000 300-USE-FILE-CGPA.
014100     COMPUTE CGPA-OUT ROUNDED = CGPA-FILE-VALUE.
014200     MOVE "CSV" TO CGPA-SOURCE-OUT.
014300
014400*NO USABLE FILE CGPA - WEIGH EACH KNOWN GRADE BY ITS CREDITS
014500 400-COMPUTE-CGPA-FROM-RESULTS.
014600     MOVE ZERO TO SUM-POINTS SUM-CREDITS.
014700     PERFORM 410-ACCUM-ONE-RESULT THRU 410-EXIT
014800             VARYING SUB FROM 1 BY 1
014900             UNTIL SUB > RESULT-COUNT.
015000     IF SUM-CREDITS > 0
015100         COMPUTE CGPA-OUT ROUNDED =
015200                 SUM-POINTS / SUM-CREDITS
015300         MOVE "COMPUTED" TO CGPA-SOURCE-OUT
015400     ELSE
015500         MOVE ZERO TO CGPA-OUT
015600         MOVE "NONE" TO CGPA-SOURCE-OUT
015700     END-IF.
015800
015900 410-ACCUM-ONE-RESULT.
016000     IF RES-CREDITS(SUB) NOT > 0
016100         GO TO 410-EXIT
016200     END-IF.
016300     PERFORM 420-FIND-GRADE-POINT.
016400     IF NOT GRADE-FOUND
016500         GO TO 410-EXIT
016600     END-IF.
016700     COMPUTE SUM-POINTS = SUM-POINTS +
016800             (GP-POINT-WORK * RES-CREDITS(SUB)).
016900     ADD RES-CREDITS(SUB) TO SUM-CREDITS.
017000 410-EXIT.
017100     EXIT.
017200
017300*LINEAR SEARCH OF THE 13-ROW GRADE-POINT TABLE - THE SIX BACKLOG
017400*GRADES MATCH HERE TOO, AT 00 POINTS, SO THEIR CREDITS STILL
017500*COUNT TOWARD Sigma(CREDITS); ONLY A TRULY UNRECOGNIZED GRADE
017600*FALLS THROUGH WITH THE SWITCH LEFT "N" TO BE SKIPPED BY THE
017700*CALLER
017800 420-FIND-GRADE-POINT.
017900     MOVE "N" TO GRADE-FOUND-SW.
018000     MOVE ZERO TO GP-POINT-WORK.
018100     PERFORM 430-CHECK-ONE-GRADE-ROW
018200             VARYING GP-IDX FROM 1 BY 1
018300             UNTIL GP-IDX > 13.
018400
018500 430-CHECK-ONE-GRADE-ROW.
018600     IF RES-GRADE(SUB) = GP-GRADE(GP-IDX)
018700         MOVE GP-VALUE(GP-IDX) TO GP-POINT-WORK
018800         SET GRADE-FOUND TO TRUE
018900         SET GP-IDX TO 14
019000     END-IF.
019100
019200 END PROGRAM CALC-CGPA.
